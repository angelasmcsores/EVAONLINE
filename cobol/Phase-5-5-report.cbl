000100******************************************************************
000200*    AUTHOR:          G. S. HOLBROOK
000300*    INSTALLATION:    STATE DEPT OF AGRICULTURE - AGROMET DP CTR
000400*    DATE-WRITTEN:    05/20/1991
000500*    DATE-COMPILED:
000600*    SECURITY:        UNCLASSIFIED - AGRICULTURAL DATA
000700******************************************************************
000800*    PROGRAM-ID. 5-REPORT
000900*    ------------------------------------------------------------
001000*    FINAL STEP OF THE CHAIN.  READS THE CUMULATIVE ETO-STATS FILE
001100*    AND VALIDATION-SUMMARY FILE BUILT UP ACROSS ALL OF THIS RUN'S
001200*    LOCATIONS (ONE RECORD PER LOCATION, SAME ORDER, PAIRED BY
001300*    POSITION) AND PRINTS A BOX-DRAWN DETAIL LINE PER LOCATION, A
001400*    GRAND-TOTAL LINE AVERAGING THE ACCURACY METRICS OVER LOCATIONS
001500*    THAT WERE ACTUALLY SCORED, AND A TRAILING LIST OF EVERY
001600*    WARNING RAISED BY 1-LOCATIONS AND 2-FUSION DURING THE RUN.
001820*    FIFTH AND LAST STEP IN THE CHAIN.  STATOUT COMES FROM
001830*    3-ETOCALC, VALOUT AND WARNOUT FROM 4-VALIDATE AND FROM
001840*    1-LOCATIONS/2-FUSION RESPECTIVELY.  RPTOUT IS THE ONLY
001850*    HUMAN-READABLE OUTPUT IN THE WHOLE RUN.
002000*    CHANGE LOG
002100*    MM/DD/YY  BY   REF       DESCRIPTION
002200*    05/20/91  GSH  WX-0041   ORIGINAL - DETAIL AND GRAND-TOTAL
002300*                             SECTIONS ONLY.
002400*    11/02/95  RWK  WX-0046   ADDED THE TRAILING WARNINGS SECTION
002500*                             SO THE AGRONOMISTS STOP CALLING TO
002600*                             ASK WHY A LOCATION CAME BACK LOW.
002700*    03/11/98  LTM  WX-0051   GRAND TOTAL NOW SKIPS LOCATIONS
002800*                             FLAGGED INSUFFICIENT DAYS.
002900*    02/26/99  LTM  Y2K-004   NO DATE FIELDS ON THIS REPORT, NO
003000*                             CHANGE REQUIRED.
003020*    04/14/05  GSH  WX-0060   AUDIT ASKED WHICH RUN A REPORT CAME
003040*                             FROM - ADDED A RUN-DATE LINE UNDER
003060*                             THE BANNER.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 5-REPORT.
003400 AUTHOR. G-S-HOLBROOK.
003500 INSTALLATION. AGROMET-DP-CENTER.
003600 DATE-WRITTEN. 05/20/1991.
003700 DATE-COMPILED.
003800 SECURITY. UNCLASSIFIED.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WS-RERUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004720*    STATOUT DRIVES THE DETAIL LOOP - SEE 2000-DETAIL-LINE.
004800     SELECT STAT-FILE ASSIGN TO STATOUT
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005030*    VALOUT IS READ IN LOCK-STEP WITH STATOUT, NOT MATCHED BY KEY.
005100     SELECT VAL-FILE ASSIGN TO VALOUT
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT WARN-FILE ASSIGN TO WARNOUT
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT REPORT-FILE ASSIGN TO RPTOUT
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  STAT-FILE.
006500 01  STAT-FD-RECORD                     PIC X(100).
006600
006700 FD  VAL-FILE.
006800     COPY VALSREC.
006900
007000 FD  WARN-FILE.
007100 01  WARN-FD-RECORD                     PIC X(100).
007200
007300 FD  REPORT-FILE.
007400 01  REPORT-FD-RECORD                   PIC X(132).
007500
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800
007850*    VALOUT HAS NO SWITCH OF ITS OWN - STAT-FF ALONE IS ENOUGH.
007900 77  STAT-FIN-ENREG                  PIC X(01) VALUE SPACE.
008000     88  STAT-FF                         VALUE HIGH-VALUE.
008100 77  WARN-FIN-ENREG                  PIC X(01) VALUE SPACE.
008200     88  WARN-FF                         VALUE HIGH-VALUE.
008300
008400 77  WS-LOC-COUNT                    PIC S9(5) COMP VALUE ZERO.
008500 77  WS-SCORED-COUNT                 PIC S9(5) COMP VALUE ZERO.
008600 77  WS-WARN-SEEN                    PIC S9(5) COMP VALUE ZERO.
008700
008800 01  WS-STAT-LINE-IN.
008900     05  SLI-NAME                    PIC X(30).
009000     05  FILLER                      PIC X(01).
009100     05  SLI-DAYS                    PIC ZZZZ9.
009200     05  FILLER                      PIC X(01).
009300     05  SLI-MEAN                    PIC -9.999.
009400     05  FILLER                      PIC X(01).
009500     05  SLI-MIN                     PIC -9.999.
009600     05  FILLER                      PIC X(01).
009700     05  SLI-MAX                     PIC -9.999.
009800     05  FILLER                      PIC X(46).
009900
010000 01  WS-STAT-LINE-IN-ALT REDEFINES WS-STAT-LINE-IN.
010100     05  SLIA-FRONT                  PIC X(60).
010200     05  SLIA-TAIL                   PIC X(40).
010400 01  WS-WARN-LINE-IN.
010500     05  WLI-NAME                    PIC X(30).
010600     05  FILLER                      PIC X(01).
010700     05  WLI-TEXT                    PIC X(40).
010800     05  FILLER                      PIC X(29).
010900
011000 01  WS-WARN-LINE-IN-ALT REDEFINES WS-WARN-LINE-IN.
011100     05  WLIA-FRONT                  PIC X(65).
011200     05  WLIA-TAIL                   PIC X(35).
011300
011350*    PBIAS AND RMSE ARE NOT AVERAGED ON THE GRAND-TOTAL LINE - THE
011360*    FIVE HERE ARE WHAT THE AGRONOMISTS ASKED FOR ON THE SUMMARY.
011400 01  WS-GRAND-AREA.
011500     05  WS-SUM-MAE                  PIC S9(5)V9(3) COMP-3 VALUE ZERO.
011600     05  WS-SUM-R2                   PIC S9(5)V9(3) COMP-3 VALUE ZERO.
011700     05  WS-SUM-KGE                  PIC S9(5)V9(3) COMP-3 VALUE ZERO.
011800     05  WS-SUM-NSE                  PIC S9(5)V9(3) COMP-3 VALUE ZERO.
011900     05  WS-SUM-BIAS                 PIC S9(5)V9(3) COMP-3 VALUE ZERO.
011950     05  FILLER                      PIC X(02).
012000
012100 01  WS-GRAND-AREA-ALT REDEFINES WS-GRAND-AREA.
012200     05  FILLER                      PIC X(15).
012300     05  WS-GRAND-TAIL               PIC X(02).
012400
012420*    WX-0060 - RUN DATE FOR THE PAGE HEADING, OFF THE SYSTEM CLOCK.
012440 01  WS-RUN-DATE-AREA.
012450     05  WS-RUN-DATE                 PIC 9(8).
012460     05  FILLER                      PIC X(02).
012470
012480 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
012490     05  WS-RD-CCYY                  PIC 9(4).
012500     05  WS-RD-MM                    PIC 9(2).
012510     05  WS-RD-DD                    PIC 9(2).
012520     05  FILLER                      PIC X(02).
012530
012540 01  Affichage.
012610*    EACH ARTICLE-xxx GROUP IS MOVED WHOLE INTO REPORT-FD-RECORD
012620*    AND WRITTEN - THIS SHOP'S USUAL PRINT-LINE CONVENTION.
012635*    ARTICLE-TITRE - THE BANNER, WORDED EXACTLY AS THE AGRONOMISTS
012636*    ASKED FOR IT AT WX-0060 SO IT MATCHES THE OLD HAND-TYPED COVER
012637*    SHEET THEY USED TO STAPLE ON TOP OF THESE RUNS.
012640     05  ARTICLE-TITRE               PIC X(36)
012700         VALUE 'EVAONLINE ETO VALIDATION REPORT'.
012710
012720     05  ARTICLE-DATE-LINE.
012730         10  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
012740         10  AD-RUN-MM               PIC 99.
012750         10  FILLER                  PIC X VALUE '/'.
012760         10  AD-RUN-DD               PIC 99.
012770         10  FILLER                  PIC X VALUE '/'.
012780         10  AD-RUN-CCYY             PIC 9(4).
012790         10  FILLER                  PIC X(15) VALUE SPACE.
012800
012900     05  ARTICLE-LIGNE.
013000         10  FILLER                  PIC X VALUE '+'.
013100         10  FILLER                  PIC X(30) VALUE ALL '-'.
013200         10  FILLER                  PIC X VALUE '+'.
013300         10  FILLER                  PIC X(06) VALUE ALL '-'.
013400         10  FILLER                  PIC X VALUE '+'.
013500         10  FILLER                  PIC X(08) VALUE ALL '-'.
013600         10  FILLER                  PIC X VALUE '+'.
013700         10  FILLER                  PIC X(08) VALUE ALL '-'.
013800         10  FILLER                  PIC X VALUE '+'.
013900         10  FILLER                  PIC X(08) VALUE ALL '-'.
014000         10  FILLER                  PIC X VALUE '+'.
014100         10  FILLER                  PIC X(17) VALUE ALL '-'.
014200         10  FILLER                  PIC X VALUE '+'.
014300
014350     05  ARTICLE-LIGNE2.
014360         10  FILLER                  PIC X VALUE '+'.
014370         10  FILLER                  PIC X(30) VALUE ALL '-'.
014380         10  FILLER                  PIC X VALUE '+'.
014390         10  FILLER                  PIC X(08) VALUE ALL '-'.
014400         10  FILLER                  PIC X VALUE '+'.
014410         10  FILLER                  PIC X(08) VALUE ALL '-'.
014420         10  FILLER                  PIC X VALUE '+'.
014430         10  FILLER                  PIC X(08) VALUE ALL '-'.
014440         10  FILLER                  PIC X VALUE '+'.
014450         10  FILLER                  PIC X(08) VALUE ALL '-'.
014460         10  FILLER                  PIC X VALUE '+'.
014470         10  FILLER                  PIC X(08) VALUE ALL '-'.
014480         10  FILLER                  PIC X VALUE '+'.
014490         10  FILLER                  PIC X(08) VALUE ALL '-'.
014500         10  FILLER                  PIC X VALUE '+'.
014510         10  FILLER                  PIC X(08) VALUE ALL '-'.
014520         10  FILLER                  PIC X VALUE '+'.
014600
015000     05  ARTICLE-ENTETE.
015100         10  FILLER                  PIC X VALUE '|'.
015200         10  FILLER                  PIC X(30) VALUE 'LOCATION'.
015300         10  FILLER                  PIC X VALUE '|'.
015400         10  FILLER                  PIC X(06) VALUE ' DAYS '.
015500         10  FILLER                  PIC X VALUE '|'.
015600         10  FILLER                  PIC X(08) VALUE ' ETOMEAN'.
015700         10  FILLER                  PIC X VALUE '|'.
015800         10  FILLER                  PIC X(08) VALUE ' ETOMIN '.
015900         10  FILLER                  PIC X VALUE '|'.
016000         10  FILLER                  PIC X(08) VALUE ' ETOMAX '.
016100         10  FILLER                  PIC X VALUE '|'.
016600         10  FILLER                  PIC X(17) VALUE ' STATUS          '.
016700         10  FILLER                  PIC X VALUE '|'.
016750
016760     05  ARTICLE-ENTETE2.
016770         10  FILLER                  PIC X VALUE '|'.
016780         10  FILLER                  PIC X(30) VALUE 'LOCATION'.
016790         10  FILLER                  PIC X VALUE '|'.
016800         10  FILLER                  PIC X(08) VALUE '    MAE '.
016810         10  FILLER                  PIC X VALUE '|'.
016820         10  FILLER                  PIC X(08) VALUE '   RMSE '.
016830         10  FILLER                  PIC X VALUE '|'.
016840         10  FILLER                  PIC X(08) VALUE '     R2 '.
016850         10  FILLER                  PIC X VALUE '|'.
016860         10  FILLER                  PIC X(08) VALUE '    KGE '.
016870         10  FILLER                  PIC X VALUE '|'.
016880         10  FILLER                  PIC X(08) VALUE '    NSE '.
016890         10  FILLER                  PIC X VALUE '|'.
016900         10  FILLER                  PIC X(08) VALUE '   BIAS '.
016910         10  FILLER                  PIC X VALUE '|'.
016920         10  FILLER                  PIC X(08) VALUE '  PBIAS '.
016930         10  FILLER                  PIC X VALUE '|'.
016940
016950     05  ARTICLE-DETAIL.
017000         10  FILLER                  PIC X VALUE '|'.
017100         10  AD-NAME                 PIC X(30).
017200         10  FILLER                  PIC X VALUE '|'.
017300         10  AD-DAYS                 PIC ZZZZZ9.
017400         10  FILLER                  PIC X VALUE '|'.
017500         10  AD-MEAN                 PIC -9.999 .
017550         10  FILLER                  PIC X VALUE '|'.
017560         10  AD-MIN                  PIC -9.999.
017570         10  FILLER                  PIC X VALUE '|'.
017580         10  AD-MAX                  PIC -9.999.
018400         10  FILLER                  PIC X VALUE '|'.
018500         10  AD-STATUS               PIC X(17).
018600         10  FILLER                  PIC X VALUE '|'.
018650
018660     05  ARTICLE-DETAIL2.
018670         10  FILLER                  PIC X VALUE '|'.
018680         10  AD2-NAME                PIC X(30).
018690         10  FILLER                  PIC X VALUE '|'.
018700         10  AD2-MAE                 PIC -9.999.
018710         10  FILLER                  PIC X VALUE '|'.
018720         10  AD2-RMSE                PIC -9.999.
018730         10  FILLER                  PIC X VALUE '|'.
018740         10  AD2-R2                  PIC -9.999.
018750         10  FILLER                  PIC X VALUE '|'.
018760         10  AD2-KGE                 PIC -9.999.
018770         10  FILLER                  PIC X VALUE '|'.
018780         10  AD2-NSE                 PIC -9.999.
018790         10  FILLER                  PIC X VALUE '|'.
018800         10  AD2-BIAS                PIC -9.999.
018810         10  FILLER                  PIC X VALUE '|'.
018820         10  AD2-PBIAS               PIC -999.99.
018830         10  FILLER                  PIC X VALUE '|'.
018840
019800     05  ARTICLE-FIN.
019900         10  FILLER                  PIC X(16) VALUE 'LOCATIONS'.
020000         10  FILLER                  PIC X VALUE ':'.
020100         10  AF-LOC-COUNT            PIC Z(4)9.
020200         10  FILLER                  PIC X(04) VALUE SPACE.
020300         10  FILLER                  PIC X(10) VALUE 'SCORED'.
020400         10  FILLER                  PIC X VALUE ':'.
020500         10  AF-SCORED-COUNT         PIC Z(4)9.
020600
021000     05  ARTICLE-GRAND.
021100         10  FILLER                  PIC X(16) VALUE 'MEAN MAE'.
021200         10  FILLER                  PIC X VALUE ':'.
021300         10  AG-MAE                  PIC -9.999.
021400         10  FILLER                  PIC X(04) VALUE SPACE.
021500         10  FILLER                  PIC X(16) VALUE 'MEAN R2'.
021600         10  FILLER                  PIC X VALUE ':'.
021700         10  AG-R2                   PIC -9.999.
021800         10  FILLER                  PIC X(04) VALUE SPACE.
021900         10  FILLER                  PIC X(16) VALUE 'MEAN KGE'.
022000         10  FILLER                  PIC X VALUE ':'.
022100         10  AG-KGE                  PIC -9.999.
022200
023000     05  ARTICLE-GRAND2.
023100         10  FILLER                  PIC X(16) VALUE 'MEAN NSE'.
023200         10  FILLER                  PIC X VALUE ':'.
023300         10  AG-NSE                  PIC -9.999.
023400         10  FILLER                  PIC X(04) VALUE SPACE.
023500         10  FILLER                  PIC X(16) VALUE 'MEAN BIAS'.
023600         10  FILLER                  PIC X VALUE ':'.
023700         10  AG-BIAS                 PIC -9.999.
023800
024000     05  ARTICLE-WARN-TITRE          PIC X(20)
024100         VALUE 'WARNINGS THIS RUN:'.
024200
024300     05  ARTICLE-WARN-NONE           PIC X(24)
024400         VALUE 'NO WARNINGS THIS RUN.'.
024500
024600     05  ARTICLE-WARN-LINE.
024700         10  FILLER                  PIC X VALUE '-'.
024800         10  FILLER                  PIC X VALUE SPACE.
024900         10  AW-NAME                 PIC X(30).
025000         10  FILLER                  PIC X(02) VALUE SPACE.
025100         10  AW-TEXT                 PIC X(40).
025200
025300******************************************************************
025400 PROCEDURE DIVISION.
025500
025600 MAIN-PROCEDURE.
025700     OPEN INPUT STAT-FILE VAL-FILE WARN-FILE.
025800     OPEN OUTPUT REPORT-FILE.
025900     PERFORM 1000-PRINT-HEADING THRU 1000-EXIT.
026000     PERFORM 1100-READ-STAT THRU 1100-EXIT.
026100     PERFORM 2000-DETAIL-LINE THRU 2000-EXIT
026200         UNTIL STAT-FF.
026300     PERFORM 3100-PRINT-LINE2 THRU 3100-EXIT.
026400     PERFORM 4000-GRAND-TOTAL THRU 4000-EXIT.
026500     PERFORM 5000-WARNINGS-SECTION THRU 5000-EXIT.
026600     CLOSE STAT-FILE VAL-FILE WARN-FILE REPORT-FILE.
026700     PERFORM FIN-PGM.
026800
026900 1000-PRINT-HEADING.
026920*    WX-0060 - PULL THE RUN DATE OFF THE SYSTEM CLOCK AND BREAK IT
026940*    INTO MM/DD/CCYY FOR THE BANNER LINE BELOW THE TITLE.
026960     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026980     MOVE WS-RD-MM   TO AD-RUN-MM.
027000     MOVE SPACE TO REPORT-FD-RECORD.
027010     MOVE WS-RD-DD   TO AD-RUN-DD.
027020     MOVE WS-RD-CCYY TO AD-RUN-CCYY.
027100     MOVE ARTICLE-TITRE TO REPORT-FD-RECORD.
027200     WRITE REPORT-FD-RECORD.
027220     PERFORM 3000-PRINT-LINE THRU 3000-EXIT.
027280     MOVE ARTICLE-DATE-LINE TO REPORT-FD-RECORD.
027290     WRITE REPORT-FD-RECORD.
027300     PERFORM 3000-PRINT-LINE THRU 3000-EXIT.
027400     MOVE ARTICLE-ENTETE TO REPORT-FD-RECORD.
027500     WRITE REPORT-FD-RECORD.
027550     PERFORM 3000-PRINT-LINE THRU 3000-EXIT.
027560     MOVE ARTICLE-ENTETE2 TO REPORT-FD-RECORD.
027570     WRITE REPORT-FD-RECORD.
027580     PERFORM 3100-PRINT-LINE2 THRU 3100-EXIT.
027700 1000-EXIT.
027800     EXIT.
027900
028000 1100-READ-STAT.
028100     READ STAT-FILE
028200         AT END
028300             SET STAT-FF TO TRUE
028400     END-READ.
028500     IF NOT STAT-FF
028600         MOVE STAT-FD-RECORD TO WS-STAT-LINE-IN
028700     END-IF.
028800 1100-EXIT.
028900     EXIT.
029000
029100 1200-READ-VAL.
029200     READ VAL-FILE
029300         AT END
029400             CONTINUE
029500     END-READ.
029600 1200-EXIT.
029700     EXIT.
029800
029950*    AN INSUFFICIENT-DAYS LOCATION PRINTS ZEROS FOR ALL SEVEN
029960*    METRICS AND IS LEFT OUT OF THE GRAND-TOTAL SUMS BELOW.
030000 2000-DETAIL-LINE.
030100     ADD 1 TO WS-LOC-COUNT.
030150     PERFORM 1200-READ-VAL THRU 1200-EXIT.
030200     MOVE SLI-NAME TO AD-NAME.
030300     MOVE SLI-DAYS TO AD-DAYS.
030400     MOVE SLI-MEAN TO AD-MEAN.
030410     MOVE SLI-MIN TO AD-MIN.
030420     MOVE SLI-MAX TO AD-MAX.
030430     MOVE SLI-NAME TO AD2-NAME.
030500     IF VS-INSUFFICIENT-TRUE
030600         MOVE ZERO TO AD2-MAE AD2-RMSE AD2-R2 AD2-KGE AD2-NSE
030610                       AD2-BIAS AD2-PBIAS
030700         MOVE 'INSUFFICIENT DAYS' TO AD-STATUS
030800     ELSE
030900         MOVE VS-MAE TO AD2-MAE
030950         MOVE VS-RMSE TO AD2-RMSE
031000         MOVE VS-R2 TO AD2-R2
031100         MOVE VS-KGE TO AD2-KGE
031200         MOVE VS-NSE TO AD2-NSE
031250         MOVE VS-BIAS TO AD2-BIAS
031270         MOVE VS-PBIAS TO AD2-PBIAS
031300         MOVE 'SCORED' TO AD-STATUS
031400         ADD 1 TO WS-SCORED-COUNT
031500         ADD VS-MAE TO WS-SUM-MAE
031600         ADD VS-R2 TO WS-SUM-R2
031700         ADD VS-KGE TO WS-SUM-KGE
031800         ADD VS-NSE TO WS-SUM-NSE
031900         ADD VS-BIAS TO WS-SUM-BIAS
032000     END-IF.
032100     MOVE ARTICLE-DETAIL TO REPORT-FD-RECORD.
032200     WRITE REPORT-FD-RECORD.
032210     MOVE ARTICLE-DETAIL2 TO REPORT-FD-RECORD.
032220     WRITE REPORT-FD-RECORD.
032300     PERFORM 1100-READ-STAT THRU 1100-EXIT.
032400 2000-EXIT.
032500     EXIT.
032600
032700 3000-PRINT-LINE.
032800     MOVE ARTICLE-LIGNE TO REPORT-FD-RECORD.
032900     WRITE REPORT-FD-RECORD.
033000 3000-EXIT.
033100     EXIT.
033150
033160 3100-PRINT-LINE2.
033170     MOVE ARTICLE-LIGNE2 TO REPORT-FD-RECORD.
033180     WRITE REPORT-FD-RECORD.
033190 3100-EXIT.
033195     EXIT.
033200
033240*    A RUN WITH ZERO SCORED LOCATIONS PRINTS ALL-ZERO MEANS RATHER
033250*    THAN DIVIDING BY ZERO.
033300 4000-GRAND-TOTAL.
033400     MOVE WS-LOC-COUNT TO AF-LOC-COUNT.
033500     MOVE WS-SCORED-COUNT TO AF-SCORED-COUNT.
033600     MOVE ARTICLE-FIN TO REPORT-FD-RECORD.
033700     WRITE REPORT-FD-RECORD.
033800     IF WS-SCORED-COUNT > 0
034000         COMPUTE AG-MAE ROUNDED = WS-SUM-MAE / WS-SCORED-COUNT
034100         COMPUTE AG-R2 ROUNDED = WS-SUM-R2 / WS-SCORED-COUNT
034200         COMPUTE AG-KGE ROUNDED = WS-SUM-KGE / WS-SCORED-COUNT
034300         COMPUTE AG-NSE ROUNDED = WS-SUM-NSE / WS-SCORED-COUNT
034400         COMPUTE AG-BIAS ROUNDED = WS-SUM-BIAS / WS-SCORED-COUNT
034500     ELSE
034600         MOVE ZERO TO AG-MAE AG-R2 AG-KGE AG-NSE AG-BIAS
034700     END-IF.
034800     MOVE ARTICLE-GRAND TO REPORT-FD-RECORD.
034900     WRITE REPORT-FD-RECORD.
035000     MOVE ARTICLE-GRAND2 TO REPORT-FD-RECORD.
035100     WRITE REPORT-FD-RECORD.
035200     PERFORM 3000-PRINT-LINE THRU 3000-EXIT.
035300 4000-EXIT.
035400     EXIT.
035500
035510*    WX-0046.  PRINTS EVERY WARNING RAISED DURING THE RUN, OR A
035520*    SINGLE "NO WARNINGS" LINE IF NONE WERE RAISED.
035600 5000-WARNINGS-SECTION.
035700     MOVE ARTICLE-WARN-TITRE TO REPORT-FD-RECORD.
035800     WRITE REPORT-FD-RECORD.
035900     PERFORM 5100-READ-WARN THRU 5100-EXIT.
036000     PERFORM 5200-WARN-LINE THRU 5200-EXIT
036100         UNTIL WARN-FF.
036200     IF WS-WARN-SEEN = 0
036300         MOVE ARTICLE-WARN-NONE TO REPORT-FD-RECORD
036400         WRITE REPORT-FD-RECORD
036500     END-IF.
036600 5000-EXIT.
036700     EXIT.
036800
036900 5100-READ-WARN.
037000     READ WARN-FILE
037100         AT END
037200             SET WARN-FF TO TRUE
037300     END-READ.
037400     IF NOT WARN-FF
037500         MOVE WARN-FD-RECORD TO WS-WARN-LINE-IN
037600     END-IF.
037650 5100-EXIT.
037660     EXIT.
037670
037700 5200-WARN-LINE.
037800     ADD 1 TO WS-WARN-SEEN.
037900     MOVE WLI-NAME TO AW-NAME.
038000     MOVE WLI-TEXT TO AW-TEXT.
038100     MOVE ARTICLE-WARN-LINE TO REPORT-FD-RECORD.
038200     WRITE REPORT-FD-RECORD.
038300     PERFORM 5100-READ-WARN THRU 5100-EXIT.
038400 5200-EXIT.
038500     EXIT.
038600
039200 FIN-PGM.
039300     STOP RUN.
