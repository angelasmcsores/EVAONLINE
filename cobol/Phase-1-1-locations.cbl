000100******************************************************************
000200*    AUTHOR:          R. W. KESTER
000300*    INSTALLATION:    STATE DEPT OF AGRICULTURE - AGROMET DP CTR
000400*    DATE-WRITTEN:    03/12/1985
000500*    DATE-COMPILED:
000600*    SECURITY:        UNCLASSIFIED - AGRICULTURAL DATA
000700******************************************************************
000800*    PROGRAM-ID. 1-LOCATIONS
000900*    ------------------------------------------------------------
001000*    VALIDATES COORDINATES/ELEVATIONS, CLASSIFIES REGION BY
001100*    BOUNDING BOX, CROSS-CHECKS ELEVATION, LOGS A HAVERSINE
001200*    DISTANCE-TO-PREVIOUS-SITE DIAGNOSTIC.  FIRST STEP IN THE
001300*    CHAIN - WRITES LOCATION-OUT FOR 3-ETOCALC/4-VALIDATE.
001700*    ------------------------------------------------------------
001800*    CHANGE LOG
001900*    MM/DD/YY  BY   REF       DESCRIPTION
002000*    03/12/85  RWK  WX-0001   ORIGINAL - COORDINATE RANGE CHECK
002100*                             AND LINE-SEQUENTIAL PASS-THROUGH.
002200*    05/02/87  RWK  WX-0012   ADDED REGION BOUNDING-BOX LOOKUP.
002300*    05/17/91  LTM  WX-0040   ADDED ALTITUDE CROSS-CHECK AGAINST
002400*                             LOC-ELEV-REF; EFFECTIVE ELEVATION
002500*                             NOW RESOLVED HERE, NOT IN 3-ETOCALC.
002600*    02/26/99  LTM  Y2K-004   REVIEWED - NO Y2K EXPOSURE HERE.
002750*    01/15/02  GSH  WX-0055   CONSOLIDATED MATH ROUTINES INTO
002760*                             COPY MATHWS / MATHPROC.
002800*    08/09/04  GSH  WX-0058   ADDED HAVERSINE DISTANCE-TO-PREVIOUS
002900*                             DIAGNOSTIC, WARNING FILE OUTPUT.
003010*    11/03/11  GSH  WX-0071   REVIEWED PER AUDIT REQUEST - ADDED
003040*                             COMMENTARY BELOW.  NO LOGIC CHANGED.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. 1-LOCATIONS.
003500 AUTHOR. R-W-KESTER.
003600 INSTALLATION. AGROMET-DP-CENTER.
003700 DATE-WRITTEN. 03/12/1985.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS WS-RERUN-SWITCH.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT LOC-FILE ASSIGN TO LOCIN
005000         ORGANIZATION LINE SEQUENTIAL.
005100
005200     SELECT LOC-OUT-FILE ASSIGN TO LOCOUT
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500     SELECT WARN-FILE ASSIGN TO WARNOUT
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  LOC-FILE.
006300     COPY LOCREC.
006400
006500 FD  LOC-OUT-FILE.
006600     COPY LOCOREC.
006700
006800 FD  WARN-FILE.
006900 01  WARN-FD-RECORD                     PIC X(100).
007000
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300
007400     COPY MATHWS.
007500     COPY EVALIMIT.
007600
007900 77  FIN-ENREG                       PIC X(01) VALUE SPACE.
008000     88  FF                              VALUE HIGH-VALUE.
008100
008200 77  WS-LOC-COUNT                    PIC S9(5) COMP VALUE ZERO.
008300 77  WS-WARN-COUNT                   PIC S9(5) COMP VALUE ZERO.
008400 77  WS-FIRST-LOC-SW                 PIC X(01) VALUE 'Y'.
008500     88  WS-FIRST-LOC                    VALUE 'Y'.
008600     88  WS-NOT-FIRST-LOC                VALUE 'N'.
008700 77  WS-WARNING-TEXT                 PIC X(40) VALUE SPACE.
008900
009100 01  WS-PREV-LOCATION.
009200     05  WS-PREV-NAME                 PIC X(30).
009300     05  WS-PREV-LAT                  PIC S9(2)V9(4).
009400     05  WS-PREV-LON                  PIC S9(3)V9(4).
009450     05  FILLER                       PIC X(04).
009500
009600 01  WS-PREV-LOCATION-ALT REDEFINES WS-PREV-LOCATION.
009700     05  FILLER                       PIC X(30).
009800     05  WS-PREV-LAT-WHOLE            PIC S9(2).
009900     05  WS-PREV-LAT-FRAC             PIC 9(4).
010000     05  WS-PREV-LON-WHOLE            PIC S9(3).
010100     05  WS-PREV-LON-FRAC             PIC 9(4).
010150     05  FILLER                       PIC X(04).
010200
010210*    WS-HAVERSINE-WORK - SCRATCH FOR 4000-HAVERSINE-DIAG, COMP-3.
010300 01  WS-HAVERSINE-WORK.
010400     05  WS-PHI-1                     PIC S9(1)V9(8) COMP-3.
010500     05  WS-PHI-2                     PIC S9(1)V9(8) COMP-3.
010600     05  WS-DELTA-PHI                 PIC S9(1)V9(8) COMP-3.
010700     05  WS-DELTA-LAMBDA              PIC S9(1)V9(8) COMP-3.
010800     05  WS-HAV-A                     PIC S9(1)V9(8) COMP-3.
010900     05  WS-HAV-SIN1                  PIC S9(1)V9(8) COMP-3.
011000     05  WS-HAV-SIN2                  PIC S9(1)V9(8) COMP-3.
011100     05  WS-HAV-COS1                  PIC S9(1)V9(8) COMP-3.
011200     05  WS-HAV-COS2                  PIC S9(1)V9(8) COMP-3.
011300     05  WS-HAV-ARC                   PIC S9(1)V9(8) COMP-3.
011350     05  FILLER                       PIC X(04).
011360
011400 01  WS-HAVERSINE-WORK-ALT REDEFINES WS-HAVERSINE-WORK.
011410     05  FILLER                       PIC X(50).
011420     05  WS-HAV-TAIL                  PIC X(04).
011430
011500 01  WS-WARNING-LINE.
011600     05  WL-NAME                      PIC X(30).
011700     05  FILLER                       PIC X(01) VALUE SPACE.
011800     05  WL-TEXT                      PIC X(40).
011900     05  FILLER                       PIC X(29) VALUE SPACE.
012000
012100 01  WS-WARNING-LINE-ALT REDEFINES WS-WARNING-LINE.
012150     05  WLA-FRONT                    PIC X(65).
012160     05  FILLER                       PIC X(06).
012200     05  WLA-TAIL                     PIC X(29).
012300
012400******************************************************************
012500 PROCEDURE DIVISION.
012600
012700 MAIN-PROCEDURE.
012800     OPEN INPUT LOC-FILE.
012900     OPEN OUTPUT LOC-OUT-FILE WARN-FILE.
013000     PERFORM 1000-READ-LOCATION THRU 1000-EXIT.
013100     PERFORM 2000-PROCESS-LOCATION THRU 2000-EXIT
013200         UNTIL FF.
013300     CLOSE LOC-FILE LOC-OUT-FILE WARN-FILE.
013400     PERFORM FIN-PGM.
013500
013600 1000-READ-LOCATION.
013700     READ LOC-FILE
013800         AT END
013900             SET FF TO TRUE
014000         NOT AT END
014100             ADD 1 TO WS-LOC-COUNT
014200     END-READ.
014300 1000-EXIT.
014400     EXIT.
014500
014600 2000-PROCESS-LOCATION.
014700     MOVE SPACE TO LCO-REGION.
014800     MOVE LOC-NAME TO LCO-NAME.
014900     MOVE LOC-LAT TO LCO-LAT.
015000     MOVE LOC-LON TO LCO-LON.
015100     MOVE LOC-ELEV-REF TO LCO-ELEV-REF.
015200     MOVE LOC-ELEV-API TO LCO-ELEV-API.
015300     PERFORM 2100-VALIDATE-COORDS THRU 2100-EXIT.
015400     PERFORM 2500-CLASSIFY-REGION THRU 2500-EXIT.
015500     PERFORM 3000-ALTITUDE-CHECK THRU 3000-EXIT.
015600     PERFORM 4000-HAVERSINE-DIAG THRU 4000-EXIT.            WX0058
015700     PERFORM 5000-WRITE-LOC-OUT THRU 5000-EXIT.
015800     PERFORM 1000-READ-LOCATION THRU 1000-EXIT.
015900 2000-EXIT.
016000     EXIT.
016100
016110*    OUT-OF-RANGE IS A WARNING, NOT A REJECT.
016200 2100-VALIDATE-COORDS.
016400     IF LOC-LAT < EL-LAT-MIN OR LOC-LAT > EL-LAT-MAX
016500         MOVE 'LATITUDE OUT OF RANGE' TO WS-WARNING-TEXT
016600         PERFORM 6000-WRITE-WARNING THRU 6000-EXIT
016700     END-IF.
016800     IF LOC-LON < EL-LON-MIN OR LOC-LON > EL-LON-MAX
016900         MOVE 'LONGITUDE OUT OF RANGE' TO WS-WARNING-TEXT
017000         PERFORM 6000-WRITE-WARNING THRU 6000-EXIT
017100     END-IF.
017200 2100-EXIT.
017300     EXIT.
017400
017410*    REQUESTED BY THE AGRONOMISTS.  FIRST BOX THAT FITS WINS.
017500 2500-CLASSIFY-REGION.
017700     IF LOC-LAT NOT < EL-BRZ-LAT-MIN AND LOC-LAT NOT > EL-BRZ-LAT-MAX
017800         AND LOC-LON NOT < EL-BRZ-LON-MIN AND LOC-LON NOT > EL-BRZ-LON-MAX
017900         MOVE 'BRAZIL    ' TO LCO-REGION
018000     ELSE
018100         IF LOC-LAT NOT < EL-USA-LAT-MIN AND LOC-LAT NOT > EL-USA-LAT-MAX
018200         AND LOC-LON NOT < EL-USA-LON-MIN AND LOC-LON NOT > EL-USA-LON-MAX
018300             MOVE 'USA       ' TO LCO-REGION
018400         ELSE
018500             IF LOC-LAT NOT < EL-NOR-LAT-MIN AND LOC-LAT NOT > EL-NOR-LAT-MAX
018600             AND LOC-LON NOT < EL-NOR-LON-MIN AND LOC-LON NOT > EL-NOR-LON-MAX
018700                 MOVE 'NORDIC    ' TO LCO-REGION
018800             ELSE
018900                 MOVE LOC-REGION TO LCO-REGION
019000             END-IF
019100         END-IF
019200     END-IF.
019300 2500-EXIT.
019400     EXIT.
019500
019510*    ADDED AFTER A SURVEY TURNED UP SITES WHERE THE FEED'S
019520*    ELEVATION DID NOT MATCH THE BENCHMARK.
019600 3000-ALTITUDE-CHECK.
019800     IF LOC-ELEV-API-MISSING
019900         MOVE LOC-ELEV-REF TO LCO-ELEV-EFFECTIVE
020000         MOVE ZERO TO LCO-ALT-DIFF LCO-ALT-PCT
020100         SET LCO-ALT-WARN-FALSE TO TRUE
020200     ELSE
020300         MOVE LOC-ELEV-API TO LCO-ELEV-EFFECTIVE
020400         IF LOC-ELEV-API NOT < LOC-ELEV-REF
020410             COMPUTE LCO-ALT-DIFF = LOC-ELEV-API - LOC-ELEV-REF
020420         ELSE
020430             COMPUTE LCO-ALT-DIFF = LOC-ELEV-REF - LOC-ELEV-API
020440         END-IF
020600         IF LOC-ELEV-REF > 0
020700             COMPUTE LCO-ALT-PCT =
020800                 (LCO-ALT-DIFF / LOC-ELEV-REF) * 100
020900         ELSE
021000             MOVE ZERO TO LCO-ALT-PCT
021100         END-IF
021200         IF LCO-ALT-PCT > EL-ALT-WARN-PCT
021300             SET LCO-ALT-WARN-TRUE TO TRUE
021400             MOVE 'ALTITUDE DIFFERENCE > 10%' TO WS-WARNING-TEXT
021500             PERFORM 6000-WRITE-WARNING THRU 6000-EXIT
021600         ELSE
021700             SET LCO-ALT-WARN-FALSE TO TRUE
021800         END-IF
021900     END-IF.
022000 3000-EXIT.
022100     EXIT.
022200
022210*    ADDED AT WX-0058, A FIELD AGENT'S REQUEST TO SPOT TWO
022220*    STATIONS ACCIDENTALLY KEYED NEAR THE SAME COORDINATES.
022300 4000-HAVERSINE-DIAG.
022600     IF WS-FIRST-LOC
022700         MOVE ZERO TO LCO-DIST-PREV-M
022800         SET WS-NOT-FIRST-LOC TO TRUE
022900     ELSE
023000         COMPUTE WS-PHI-1 = WS-PREV-LAT * 0.01745329
023100         COMPUTE WS-PHI-2 = LOC-LAT * 0.01745329
023200         COMPUTE WS-DELTA-PHI = (LOC-LAT - WS-PREV-LAT) * 0.01745329
023300         COMPUTE WS-DELTA-LAMBDA =
023400             (LOC-LON - WS-PREV-LON) * 0.01745329
023500         MOVE WS-DELTA-PHI TO MX-X
023600         COMPUTE MX-X = MX-X / 2
023700         PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT
023800         COMPUTE WS-HAV-SIN1 = MX-SIN-RESULT * MX-SIN-RESULT
023900         MOVE WS-PHI-1 TO MX-X
024000         PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT
024100         MOVE MX-COS-RESULT TO WS-HAV-COS1
024200         MOVE WS-PHI-2 TO MX-X
024300         PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT
024400         MOVE MX-COS-RESULT TO WS-HAV-COS2
024500         MOVE WS-DELTA-LAMBDA TO MX-X
024600         COMPUTE MX-X = MX-X / 2
024700         PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT
024800         COMPUTE WS-HAV-SIN2 = MX-SIN-RESULT * MX-SIN-RESULT
024900         COMPUTE WS-HAV-A =
025000             WS-HAV-SIN1 + (WS-HAV-COS1 * WS-HAV-COS2 * WS-HAV-SIN2)
025500*        2*ARCSIN(SQRT(A)) = ARCCOS(1 - 2*A); NO SQRT NEEDED.     WX0058
025700         COMPUTE MX-X = 1 - (2 * WS-HAV-A)
025800         PERFORM 9500-MX-ARCCOS THRU 9500-MX-ARCCOS-EXIT
025900         COMPUTE WS-HAV-ARC = MX-RESULT / 2
026000         COMPUTE LCO-DIST-PREV-M =
026100             EL-EARTH-RADIUS-M * 2 * WS-HAV-ARC
026200     END-IF.
026300     MOVE LOC-NAME TO WS-PREV-NAME.
026400     MOVE LOC-LAT TO WS-PREV-LAT.
026500     MOVE LOC-LON TO WS-PREV-LON.
026600 4000-EXIT.
026700     EXIT.
026800
026900 5000-WRITE-LOC-OUT.
027000     WRITE LOC-OUT-RECORD.
027200 5000-EXIT.
027300     EXIT.
027400
027500 6000-WRITE-WARNING.
027600     ADD 1 TO WS-WARN-COUNT.
027700     MOVE LOC-NAME TO WL-NAME.
027800     MOVE WS-WARNING-TEXT TO WL-TEXT.
027900     MOVE WS-WARNING-LINE TO WARN-FD-RECORD.
028000     WRITE WARN-FD-RECORD.
028100 6000-EXIT.
028200     EXIT.
028300
028400     COPY MATHPROC.
028500
028600 FIN-PGM.
028700     STOP RUN.
