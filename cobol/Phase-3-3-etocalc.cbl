000100******************************************************************
000200*    AUTHOR:          R. W. KESTER
000300*    INSTALLATION:    STATE DEPT OF AGRICULTURE - AGROMET DP CTR
000400*    DATE-WRITTEN:    06/15/1987
000500*    DATE-COMPILED:
000600*    SECURITY:        UNCLASSIFIED - AGRICULTURAL DATA
000700******************************************************************
000800*    PROGRAM-ID. 3-ETOCALC
000900*    ------------------------------------------------------------
001000*    FAO-56 PENMAN-MONTEITH DAILY ETO AGAINST ONE LOCATION'S FUSED
001100*    WEATHER SERIES.  BAD DAYS ARE WRITTEN LOW-QUALITY, ETO ZERO -
001200*    NO ABEND ON BAD INPUT.  THIRD STEP IN THE CHAIN: READS
001300*    FUSEOUT AND LOCOUT, WRITES ETOOUT (FEEDS 4-VALIDATE AND
001400*    5-REPORT) AND STATOUT (PER-LOCATION SUMMARY).
001700*    ------------------------------------------------------------
001800*    CHANGE LOG
001900*    MM/DD/YY  BY   REF       DESCRIPTION
002000*    06/15/87  RWK  WX-0014   ORIGINAL - HAND-CODED EXP/LN/SIN/
002100*                             COS/SQRT/ARCCOS, NO INTRINSICS.
002600*    05/17/91  LTM  WX-0040   ADDED VALIDATION PASS AHEAD OF THE
002700*                             FORMULA; LOW-QUALITY OUTPUT RATHER
002800*                             THAN SKIPPING THE DAY.
002900*    02/26/99  LTM  Y2K-004   FD-DATE CONFIRMED 4-DIGIT YEAR.
003100*    01/15/02  GSH  WX-0055   DAY-OF-YEAR FOR RA NOW VIA DATEPROC.
003310*    11/03/11  GSH  WX-0071   STEP COMMENTARY ADDED, PER AUDIT
003330*                             REQUEST.  NO LOGIC CHANGED.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. 3-ETOCALC.
003700 AUTHOR. R-W-KESTER.
003800 INSTALLATION. AGROMET-DP-CENTER.
003900 DATE-WRITTEN. 06/15/1987.
004000 DATE-COMPILED.
004100 SECURITY. UNCLASSIFIED.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS WS-RERUN-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT FUSED-FILE ASSIGN TO FUSEOUT
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT LOC-OUT-FILE ASSIGN TO LOCOUT
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT ETO-FILE ASSIGN TO ETOOUT
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000     SELECT STAT-FILE ASSIGN TO STATOUT
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  FUSED-FILE.
006800     COPY WDAYREC REPLACING ==WD-== BY ==FD-==.
006900
007000 FD  LOC-OUT-FILE.
007100     COPY LOCOREC.
007200
007300 FD  ETO-FILE.
007400     COPY ETODREC.
007500
007510*    PLAIN-TEXT STAT LINE, SAME SHAPE AS THE OTHER STAT FILES.
007600 FD  STAT-FILE.
007700 01  STAT-FD-RECORD                     PIC X(100).
007800
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100
008200     COPY MATHWS.
008300     COPY DATEWS.
008400     COPY EVALIMIT.
008500
008600 77  FIN-ENREG                       PIC X(01) VALUE SPACE.
008700     88  FF                              VALUE HIGH-VALUE.
008800 77  WS-DAY-COUNT                    PIC S9(7) COMP VALUE ZERO.
008900 77  WS-CLEAN-COUNT                  PIC S9(7) COMP VALUE ZERO.
009000 77  WS-ETO-SUM                      PIC S9(6)V9(3) COMP-3 VALUE ZERO.
009100 77  WS-ETO-MIN                      PIC S9(2)V9(3) COMP-3.
009200 77  WS-ETO-MAX                      PIC S9(2)V9(3) COMP-3 VALUE ZERO.
009300 77  WS-ETO-MEAN                     PIC S9(2)V9(3) COMP-3 VALUE ZERO.
009400 77  WS-FIRST-CLEAN-SW               PIC X(01) VALUE 'Y'.
009500     88  WS-FIRST-CLEAN                   VALUE 'Y'.
009600     88  WS-NOT-FIRST-CLEAN               VALUE 'N'.
009700
009800 77  WS-ERROR-TEXT                   PIC X(40) VALUE SPACE.
009900 77  WS-VALID-SW                     PIC X(01) VALUE 'Y'.
010000     88  WS-DAY-VALID                     VALUE 'Y'.
010100     88  WS-DAY-INVALID                   VALUE 'N'.
010200
010210*    WS-ETO-WORK - SCRATCH FOR EVERY FAO-56 INTERMEDIATE TERM.
010300 01  WS-ETO-WORK.
010400     05  WS-DELTA                    PIC S9(3)V9(8) COMP-3.
010500     05  WS-TMEAN-PLUS               PIC S9(3)V9(1) COMP-3.
010600     05  WS-P                        PIC S9(3)V9(4) COMP-3.
010700     05  WS-GAMMA                    PIC S9(1)V9(6) COMP-3.
010800     05  WS-ES-MAX                   PIC S9(3)V9(5) COMP-3.
010900     05  WS-ES-MIN                   PIC S9(3)V9(5) COMP-3.
011000     05  WS-ES                       PIC S9(3)V9(5) COMP-3.
011100     05  WS-EA                       PIC S9(3)V9(5) COMP-3.
011200     05  WS-SQRT-EA                  PIC S9(3)V9(8) COMP-3.
011300     05  WS-DR                       PIC S9(1)V9(8) COMP-3.
011400     05  WS-DECL                     PIC S9(1)V9(8) COMP-3.
011500     05  WS-PHI-R                    PIC S9(1)V9(8) COMP-3.
011600     05  WS-SIN-PHI                  PIC S9(1)V9(8) COMP-3.
011700     05  WS-COS-PHI                  PIC S9(1)V9(8) COMP-3.
011800     05  WS-SIN-DECL                 PIC S9(1)V9(8) COMP-3.
011900     05  WS-COS-DECL                 PIC S9(1)V9(8) COMP-3.
012000     05  WS-TAN-PHI                  PIC S9(3)V9(8) COMP-3.
012100     05  WS-TAN-DECL                 PIC S9(3)V9(8) COMP-3.
012200     05  WS-OMEGA-S                  PIC S9(1)V9(8) COMP-3.
012300     05  WS-SIN-OMEGA                PIC S9(1)V9(8) COMP-3.
012400     05  WS-RA-COEF                  PIC S9(3)V9(5) COMP-3.
012500     05  WS-RA                       PIC S9(3)V9(5) COMP-3.
012600     05  WS-RSO                      PIC S9(3)V9(5) COMP-3.
012700     05  WS-RNS                      PIC S9(3)V9(5) COMP-3.
012800     05  WS-RNL                      PIC S9(3)V9(5) COMP-3.
012900     05  WS-RN                       PIC S9(3)V9(5) COMP-3.
013000     05  WS-TMAX-K                   PIC S9(3)V9(2) COMP-3.
013100     05  WS-TMIN-K                   PIC S9(3)V9(2) COMP-3.
013200     05  WS-TMAX-K4                  PIC S9(11)V9(2) COMP-3.
013300     05  WS-TMIN-K4                  PIC S9(11)V9(2) COMP-3.
013400     05  WS-RATIO-CAP                PIC S9(1)V9(5) COMP-3.
013500     05  WS-ETO-RAW                  PIC S9(3)V9(5) COMP-3.
013600
013700 01  WS-ETO-WORK-ALT REDEFINES WS-ETO-WORK.
013800     05  FILLER                      PIC X(141).
013900     05  WS-ETO-WORK-TAIL            PIC X(04).
014000
014100 01  WS-DATE-AREA.
014200     05  WS-DATE                     PIC 9(8) VALUE ZERO.
014300     05  FILLER                      PIC X(04).
014400
014500 01  WS-DATE-PARTS REDEFINES WS-DATE-AREA.
014600     05  WS-DATE-CCYY                PIC 9(4).
014700     05  WS-DATE-MM                  PIC 9(2).
014800     05  WS-DATE-DD                  PIC 9(2).
014900     05  FILLER                      PIC X(04).
015000
015100 01  WS-STAT-LINE.
015200     05  SL-NAME                     PIC X(30).
015300     05  FILLER                      PIC X(01) VALUE SPACE.
015400     05  SL-DAYS                     PIC ZZZZ9.
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600     05  SL-MEAN                     PIC -9.999.
015700     05  FILLER                      PIC X(01) VALUE SPACE.
015800     05  SL-MIN                      PIC -9.999.
015900     05  FILLER                      PIC X(01) VALUE SPACE.
016000     05  SL-MAX                      PIC -9.999.
016100     05  FILLER                      PIC X(46) VALUE SPACE.
016200
016300 01  WS-STAT-LINE-ALT REDEFINES WS-STAT-LINE.
016400     05  SLA-FRONT                   PIC X(60).
016500     05  FILLER                      PIC X(06).
016600     05  SLA-TAIL                    PIC X(34).
016700
016800******************************************************************
016900 PROCEDURE DIVISION.
017000
017100 MAIN-PROCEDURE.
017200     OPEN INPUT FUSED-FILE LOC-OUT-FILE.
017300     OPEN OUTPUT ETO-FILE.
017400     OPEN EXTEND STAT-FILE.
017500     PERFORM 1000-READ-LOCATION THRU 1000-EXIT.
017600     PERFORM 1100-READ-FUSED-DAY THRU 1100-EXIT.
017700     PERFORM 2000-PROCESS-DAY THRU 2000-EXIT
017800         UNTIL FF.
017900     PERFORM 8000-WRITE-STATS THRU 8000-EXIT.
018000     CLOSE FUSED-FILE LOC-OUT-FILE ETO-FILE STAT-FILE.
018100     PERFORM FIN-PGM.
018200
018300 1000-READ-LOCATION.
018400     READ LOC-OUT-FILE
018500         AT END
018600             MOVE SPACE TO LCO-NAME
018700     END-READ.
018800 1000-EXIT.
018900     EXIT.
019000
019100 1100-READ-FUSED-DAY.
019200     READ FUSED-FILE
019300         AT END
019400             SET FF TO TRUE
019500     END-READ.
019600 1100-EXIT.
019700     EXIT.
019800
019900 2000-PROCESS-DAY.
020000     ADD 1 TO WS-DAY-COUNT.
020100     MOVE FD-DATE TO ED-DATE.
020200     SET WS-DAY-VALID TO TRUE.
020300     MOVE SPACE TO WS-ERROR-TEXT.
020400     PERFORM 2100-VALIDATE-DAY THRU 2100-EXIT.
020500     IF WS-DAY-VALID
020600         PERFORM 2500-COMPUTE-ETO THRU 2500-EXIT
020700         MOVE 'HIGH  ' TO ED-QUALITY
020800         MOVE SPACE TO ED-ERROR
020900         PERFORM 2900-ACCUM-STATS THRU 2900-EXIT
021000     ELSE
021100         MOVE ZERO TO ED-ETO
021200         MOVE 'LOW   ' TO ED-QUALITY
021300         MOVE WS-ERROR-TEXT TO ED-ERROR
021400     END-IF.
021500     WRITE ETOD-RECORD.
021600     PERFORM 1100-READ-FUSED-DAY THRU 1100-EXIT.
021700 2000-EXIT.
021800     EXIT.
021900
022000 2100-VALIDATE-DAY.
022100*    CHECK ORDER - COORDS, REQUIRED VARS, LIMITS, TMAX VS TMIN,
022200*    ELEVATION.  FIRST FAILURE WINS.
022300     IF LCO-LAT < EL-LAT-MIN OR LCO-LAT > EL-LAT-MAX
022400         OR LCO-LON < EL-LON-MIN OR LCO-LON > EL-LON-MAX
022500         SET WS-DAY-INVALID TO TRUE
022600         MOVE 'INVALID COORDINATES' TO WS-ERROR-TEXT
022700     END-IF.
022800     IF WS-DAY-VALID
022900         IF FD-TMAX-MISSING
023000             SET WS-DAY-INVALID TO TRUE
023100             MOVE 'REQUIRED VARIABLE MISSING: TMAX' TO WS-ERROR-TEXT
023200         END-IF
023300     END-IF.
023400     IF WS-DAY-VALID
023500         IF FD-TMIN-MISSING
023600             SET WS-DAY-INVALID TO TRUE
023700             MOVE 'REQUIRED VARIABLE MISSING: TMIN' TO WS-ERROR-TEXT
023800         END-IF
023900     END-IF.
024000     IF WS-DAY-VALID
024100         IF FD-TMEAN-MISSING
024200             SET WS-DAY-INVALID TO TRUE
024300             MOVE 'REQUIRED VARIABLE MISSING: TMEAN' TO WS-ERROR-TEXT
024400         END-IF
024500     END-IF.
024600     IF WS-DAY-VALID
024700         IF FD-RH-MISSING
024800             SET WS-DAY-INVALID TO TRUE
024900             MOVE 'REQUIRED VARIABLE MISSING: RH' TO WS-ERROR-TEXT
025000         END-IF
025100     END-IF.
025200     IF WS-DAY-VALID
025300         IF FD-WIND-MISSING
025400             SET WS-DAY-INVALID TO TRUE
025500             MOVE 'REQUIRED VARIABLE MISSING: WIND' TO WS-ERROR-TEXT
025600         END-IF
025700     END-IF.
025800     IF WS-DAY-VALID
025900         IF FD-SRAD-MISSING
026000             SET WS-DAY-INVALID TO TRUE
026100             MOVE 'REQUIRED VARIABLE MISSING: SRAD' TO WS-ERROR-TEXT
026200         END-IF
026300     END-IF.
026400     IF WS-DAY-VALID
026500         PERFORM 2200-CHECK-LIMITS THRU 2200-EXIT
026600     END-IF.
026700     IF WS-DAY-VALID
026800         IF FD-TMAX < FD-TMIN
026900             SET WS-DAY-INVALID TO TRUE
027000             MOVE 'TMAX LESS THAN TMIN' TO WS-ERROR-TEXT
027100         END-IF
027200     END-IF.
027300     IF WS-DAY-VALID
027400         IF LCO-ELEV-EFFECTIVE < EL-ELEV-MIN
027500             OR LCO-ELEV-EFFECTIVE > EL-ELEV-MAX
027600             SET WS-DAY-INVALID TO TRUE
027700             MOVE 'INVALID ELEVATION' TO WS-ERROR-TEXT
027800         END-IF
027900     END-IF.
028000 2100-EXIT.
028100     EXIT.
028200
028300 2200-CHECK-LIMITS.
028400     IF FD-TMAX < EL-TEMP-MIN OR FD-TMAX > EL-TEMP-MAX
028500         OR FD-TMIN < EL-TEMP-MIN OR FD-TMIN > EL-TEMP-MAX
028600         OR FD-TMEAN < EL-TEMP-MIN OR FD-TMEAN > EL-TEMP-MAX
028700         SET WS-DAY-INVALID TO TRUE
028800         MOVE 'TEMPERATURE OUT OF RANGE' TO WS-ERROR-TEXT
028900     END-IF.
029000     IF WS-DAY-VALID
029100         IF FD-RH < EL-RH-MIN OR FD-RH > EL-RH-MAX
029200             SET WS-DAY-INVALID TO TRUE
029300             MOVE 'HUMIDITY OUT OF RANGE' TO WS-ERROR-TEXT
029400         END-IF
029500     END-IF.
029600     IF WS-DAY-VALID
029700         IF FD-WIND < EL-WIND-MIN OR FD-WIND > EL-WIND-MAX
029800             SET WS-DAY-INVALID TO TRUE
029900             MOVE 'WIND SPEED OUT OF RANGE' TO WS-ERROR-TEXT
030000         END-IF
030100     END-IF.
030200 2200-EXIT.
030300     EXIT.
030400
030410*    2500-COMPUTE-ETO - FAO-56 FORMULA, SIX STEPS IN THE STANDARD
030420*    REFERENCE'S ORDER.
030500 2500-COMPUTE-ETO.
030600     PERFORM 2510-DELTA-STEP THRU 2510-EXIT.
030700     PERFORM 2520-PRESSURE-STEP THRU 2520-EXIT.
030800     PERFORM 2530-VAPOR-STEP THRU 2530-EXIT.
030900     PERFORM 2540-RADIATION-STEP THRU 2540-EXIT.
031000     PERFORM 2550-NET-RADIATION-STEP THRU 2550-EXIT.
031100     PERFORM 2560-FINAL-ETO-STEP THRU 2560-EXIT.
031200 2500-EXIT.
031300     EXIT.
031400
031500 2510-DELTA-STEP.
031600*    SLOPE OF THE SATURATION VAPOR CURVE.  MX-X/MX-RESULT ARE THE
031610*    SHOP'S STANDARD EXP-ROUTINE PARAMETER/RETURN PAIR.
031700     COMPUTE WS-TMEAN-PLUS = FD-TMEAN + 237.3.
031800     COMPUTE MX-X = 17.27 * FD-TMEAN / WS-TMEAN-PLUS.
031900     PERFORM 9000-MX-EXP THRU 9000-MX-EXP-EXIT.
032000     COMPUTE WS-DELTA ROUNDED =
032100         4098 * (0.6108 * MX-RESULT) / (WS-TMEAN-PLUS * WS-TMEAN-PLUS).
032200 2510-EXIT.
032300     EXIT.
032400
032500 2520-PRESSURE-STEP.
032600*    ELEVATION-CORRECTED PRESSURE AND GAMMA, SAME FACTORS
032610*    1-LOCATIONS EXPOSES STANDALONE.  5.26 IS NOT AN INTEGER
032620*    EXPONENT, SO THIS GOES THROUGH LN THEN EXP RATHER THAN **.
032700     COMPUTE MX-X = (293 - (0.0065 * LCO-ELEV-EFFECTIVE)) / 293.
032800     PERFORM 9100-MX-LN THRU 9100-MX-LN-EXIT.
032900     COMPUTE MX-X = 5.26 * MX-RESULT.
033000     PERFORM 9000-MX-EXP THRU 9000-MX-EXP-EXIT.
033100     COMPUTE WS-P ROUNDED = 101.3 * MX-RESULT.
033200     COMPUTE WS-GAMMA ROUNDED = 0.000665 * WS-P.
033300 2520-EXIT.
033400     EXIT.
033500
033600 2530-VAPOR-STEP.
033700*    SATURATION AND ACTUAL VAPOR PRESSURE, ES(TMAX)/ES(TMIN)
033710*    AVERAGED, THEN SCALED BY RELATIVE HUMIDITY FOR EA.
033800     COMPUTE MX-X = 17.27 * FD-TMAX / (FD-TMAX + 237.3).
033900     PERFORM 9000-MX-EXP THRU 9000-MX-EXP-EXIT.
034000     COMPUTE WS-ES-MAX ROUNDED = 0.6108 * MX-RESULT.
034100     COMPUTE MX-X = 17.27 * FD-TMIN / (FD-TMIN + 237.3).
034200     PERFORM 9000-MX-EXP THRU 9000-MX-EXP-EXIT.
034300     COMPUTE WS-ES-MIN ROUNDED = 0.6108 * MX-RESULT.
034400     COMPUTE WS-ES ROUNDED = (WS-ES-MAX + WS-ES-MIN) / 2.
034500     COMPUTE WS-EA ROUNDED = WS-ES * FD-RH / 100.
034600 2530-EXIT.
034700     EXIT.
034800
034900 2540-RADIATION-STEP.
035000*    EXTRATERRESTRIAL RADIATION RA, VIA DAY-OF-YEAR (DATEPROC) AND
035010*    THE SHOP'S SIN/COS/ARCCOS ROUTINES.  MX-SIN-RESULT/
035020*    MX-COS-RESULT ARE OVERWRITTEN BY EVERY CALL, SO EACH ANGLE'S
035030*    SIN AND COS ARE SAVED OFF IMMEDIATELY.
035100     MOVE FD-DATE TO WS-DATE.
035200     MOVE WS-DATE-CCYY TO DC-CCYY.
035300     MOVE WS-DATE-MM TO DC-MM.
035400     MOVE WS-DATE-DD TO DC-DD.
035500     PERFORM 8700-DC-CALC-DOY THRU 8700-DC-CALC-DOY-EXIT.
035600     COMPUTE MX-X = MX-TWO-PI * DC-DOY / 365.
035700     PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT.
035800     COMPUTE WS-DR ROUNDED = 1 + (0.033 * MX-COS-RESULT).
035900     COMPUTE MX-X = (MX-TWO-PI * DC-DOY / 365) - 1.39.
036000     PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT.
036100     COMPUTE WS-DECL ROUNDED = 0.409 * MX-SIN-RESULT.
036200     COMPUTE WS-PHI-R ROUNDED = LCO-LAT * MX-HALF-PI / 90.
036300     MOVE WS-PHI-R TO MX-X.
036400     PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT.
036500     PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT.
036600     MOVE MX-SIN-RESULT TO WS-SIN-PHI.
036700     MOVE MX-COS-RESULT TO WS-COS-PHI.
036800     MOVE WS-DECL TO MX-X.
036900     PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT.
037000     PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT.
037100     MOVE MX-SIN-RESULT TO WS-SIN-DECL.
037200     MOVE MX-COS-RESULT TO WS-COS-DECL.
037300     COMPUTE WS-TAN-PHI ROUNDED = WS-SIN-PHI / WS-COS-PHI.
037400     COMPUTE WS-TAN-DECL ROUNDED = WS-SIN-DECL / WS-COS-DECL.
037500     COMPUTE MX-X ROUNDED = 0 - (WS-TAN-PHI * WS-TAN-DECL).
037600     PERFORM 9500-MX-ARCCOS THRU 9500-MX-ARCCOS-EXIT.
037700     MOVE MX-RESULT TO WS-OMEGA-S.
037800     MOVE WS-OMEGA-S TO MX-X.
037900     PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT.
038000     MOVE MX-SIN-RESULT TO WS-SIN-OMEGA.
038100     COMPUTE WS-RA-COEF ROUNDED = 1440 / (MX-HALF-PI * 2).
038200     COMPUTE WS-RA ROUNDED =
038300         WS-RA-COEF * 0.0820 * WS-DR *
038400         ((WS-OMEGA-S * WS-SIN-PHI * WS-SIN-DECL)
038500         + (WS-COS-PHI * WS-COS-DECL * WS-SIN-OMEGA)).
038600 2540-EXIT.
038700     EXIT.
038800
038900 2550-NET-RADIATION-STEP.
039000*    CLEAR-SKY, NET SHORTWAVE/LONGWAVE, NET RN.
039100     COMPUTE WS-RSO ROUNDED =
039200         (0.75 + (0.00002 * LCO-ELEV-EFFECTIVE)) * WS-RA.
039300     COMPUTE WS-RNS ROUNDED = (1 - 0.23) * FD-SRAD.
039400     MOVE WS-EA TO MX-X.
039500     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
039600     MOVE MX-RESULT TO WS-SQRT-EA.
039700     IF FD-SRAD / WS-RSO > 1
039800         MOVE 1 TO WS-RATIO-CAP
039900     ELSE
040000         COMPUTE WS-RATIO-CAP ROUNDED = FD-SRAD / WS-RSO
040100     END-IF.
040200     COMPUTE WS-TMAX-K = FD-TMAX + 273.16.
040300     COMPUTE WS-TMIN-K = FD-TMIN + 273.16.
040400     COMPUTE WS-TMAX-K4 ROUNDED =
040500         WS-TMAX-K * WS-TMAX-K * WS-TMAX-K * WS-TMAX-K.
040600     COMPUTE WS-TMIN-K4 ROUNDED =
040700         WS-TMIN-K * WS-TMIN-K * WS-TMIN-K * WS-TMIN-K.
040800     COMPUTE WS-RNL ROUNDED =
040900         0.000000004903 * ((WS-TMAX-K4 + WS-TMIN-K4) / 2)
041000         * (0.34 - (0.14 * WS-SQRT-EA))
041100         * ((1.35 * WS-RATIO-CAP) - 0.35).
041200     COMPUTE WS-RN ROUNDED = WS-RNS - WS-RNL.
041300 2550-EXIT.
041400     EXIT.
041500
041600 2560-FINAL-ETO-STEP.
041700*    PENMAN-MONTEITH COMBINATION EQUATION.  A NEGATIVE RAW RESULT
041710*    (AN EXTREME NIGHT-DOMINANT DAY) IS CLAMPED TO ZERO.
041800     COMPUTE WS-ETO-RAW ROUNDED =
041900         (0.408 * WS-DELTA * WS-RN
042000         + WS-GAMMA * (900 / (FD-TMEAN + 273)) * FD-WIND * (WS-ES - WS-EA))
042100         / (WS-DELTA + (WS-GAMMA * (1 + (0.34 * FD-WIND)))).
042200     IF WS-ETO-RAW < 0
042300         MOVE 0 TO ED-ETO
042400     ELSE
042500         MOVE WS-ETO-RAW TO ED-ETO
042600     END-IF.
042700 2560-EXIT.
042800     EXIT.
042900
043000 2900-ACCUM-STATS.
043100     ADD 1 TO WS-CLEAN-COUNT.
043200     ADD ED-ETO TO WS-ETO-SUM.
043300     IF WS-FIRST-CLEAN
043400         MOVE ED-ETO TO WS-ETO-MIN
043500         MOVE ED-ETO TO WS-ETO-MAX
043600         SET WS-NOT-FIRST-CLEAN TO TRUE
043700     ELSE
043800         IF ED-ETO < WS-ETO-MIN
043900             MOVE ED-ETO TO WS-ETO-MIN
044000         END-IF
044100         IF ED-ETO > WS-ETO-MAX
044200             MOVE ED-ETO TO WS-ETO-MAX
044300         END-IF
044400     END-IF.
044500 2900-EXIT.
044600     EXIT.
044700
044800 8000-WRITE-STATS.
044900     IF WS-CLEAN-COUNT > 0
045000         COMPUTE WS-ETO-MEAN ROUNDED = WS-ETO-SUM / WS-CLEAN-COUNT
045100     END-IF.
045200     MOVE LCO-NAME TO SL-NAME.
045300     MOVE WS-CLEAN-COUNT TO SL-DAYS.
045400     MOVE WS-ETO-MEAN TO SL-MEAN.
045500     MOVE WS-ETO-MIN TO SL-MIN.
045600     MOVE WS-ETO-MAX TO SL-MAX.
045700     MOVE WS-STAT-LINE TO STAT-FD-RECORD.
045800     WRITE STAT-FD-RECORD.
045900 8000-EXIT.
046000     EXIT.
046100
046200     COPY MATHPROC.
046300     COPY DATEPROC.
046400
046500 FIN-PGM.
046600     STOP RUN.
