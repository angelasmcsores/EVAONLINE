000100******************************************************************
000200*    VALSREC  --  VALIDATION SUMMARY RECORD                      *
000300*    ------------------------------------------------------------ *
000400*    ONE RECORD PER LOCATION, APPENDED BY 4-VALIDATE TO THE       *
000500*    CUMULATIVE SUMMARY FILE; 5-REPORT READS THE WHOLE FILE TO    *
000600*    PRINT THE DETAIL SECTION AND THE GRAND-TOTAL AVERAGES.       *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                   CPY020
000900*    YYMMDD  BY   REF       DESCRIPTION                           CPY021
001000*    910517  LTM  WX-0040   ORIGINAL LAYOUT, MAE/RMSE/BIAS ONLY.  CPY022
001100*    980311  LTM  WX-0051   ADDED R2, KGE, NSE, PBIAS.            CPY023
001200*------------------------------------------------------------------
001300 01  VALS-RECORD.
001400     05  VS-NAME                     PIC X(30).
001500     05  VS-DAYS                     PIC 9(5).
001600         88  VS-DAYS-INSUFFICIENT        VALUE ZERO.
001700     05  VS-MAE                      PIC S9(2)V9(3).
001800     05  VS-RMSE                     PIC S9(2)V9(3).
001900     05  VS-BIAS                     PIC S9(2)V9(3).
002000     05  VS-R2                       PIC S9(1)V9(3).
002100     05  VS-KGE                      PIC S9(1)V9(3).
002200     05  VS-NSE                      PIC S9(1)V9(3).
002300     05  VS-PBIAS                    PIC S9(3)V9(2).
002400     05  VS-INSUFFICIENT-SW          PIC X(1).
002500         88  VS-INSUFFICIENT-TRUE        VALUE 'Y'.
002600         88  VS-INSUFFICIENT-FALSE       VALUE 'N'.
002700     05  FILLER                      PIC X(11).
