000100******************************************************************
000200*    DATEPROC  --  SHOP DATE LIBRARY, PROCEDURE DIVISION TEXT     *
000300*    ------------------------------------------------------------ *
000400*    CALLING CONVENTION: MOVE CCYY/MM/DD TO DC-CCYY/DC-MM/DC-DD,  *
000500*    THEN PERFORM 8600-DC-CALC-JDN THRU 8600-DC-CALC-JDN-EXIT AND *
000600*    READ DC-JDN, OR PERFORM 8700-DC-CALC-DOY THRU 8700-DC-CALC-  *
000700*    DOY-EXIT AND READ DC-DOY.  8700 LEAVES DC-MM/DC-DD AT 1/1 -  *
000800*    RELOAD THEM IF THE CALLER STILL NEEDS THE ORIGINAL DATE.     *
000900*    JDN IS THE STANDARD INTEGER JULIAN-DAY-NUMBER ALGORITHM,     *
001000*    LEAP-YEAR AWARE BY CONSTRUCTION, GOOD FOR ANY GREGORIAN      *
001100*    DATE THIS SHOP WILL EVER BE HANDED.                          *
001200*------------------------------------------------------------------
001300*    CHANGE LOG                                                   CPY051
001400*    YYMMDD  BY   REF       DESCRIPTION                           CPY052
001500*    870602  RWK  WX-0014   ORIGINAL JDN ROUTINE.                 CPY053
001600*    870615  RWK  WX-0015   ADDED DAY-OF-YEAR FOR RA CALCULATION. CPY054
001700*------------------------------------------------------------------
001800 8600-DC-CALC-JDN.
001900     COMPUTE DC-A = (DC-MM - 14) / 12.
002000     COMPUTE DC-T1 = 1461 * (DC-CCYY + 4800 + DC-A).
002100     COMPUTE DC-T1 = DC-T1 / 4.
002200     COMPUTE DC-T2 = 367 * (DC-MM - 2 - (DC-A * 12)).
002300     COMPUTE DC-T2 = DC-T2 / 12.
002400     COMPUTE DC-T3 = DC-CCYY + 4900 + DC-A.
002500     COMPUTE DC-T3 = DC-T3 / 100.
002600     COMPUTE DC-T3 = DC-T3 * 3.
002700     COMPUTE DC-T3 = DC-T3 / 4.
002800     COMPUTE DC-JDN = DC-T1 + DC-T2 - DC-T3 + DC-DD - 32075.
002900 8600-DC-CALC-JDN-EXIT.
003000     EXIT.
003100
003200 8700-DC-CALC-DOY.
003300     PERFORM 8600-DC-CALC-JDN THRU 8600-DC-CALC-JDN-EXIT.
003400     MOVE DC-JDN TO DC-JDN-SAVE.
003500     MOVE 1 TO DC-MM.
003600     MOVE 1 TO DC-DD.
003700     PERFORM 8600-DC-CALC-JDN THRU 8600-DC-CALC-JDN-EXIT.
003800     COMPUTE DC-DOY = DC-JDN-SAVE - DC-JDN + 1.
003900 8700-DC-CALC-DOY-EXIT.
004000     EXIT.
