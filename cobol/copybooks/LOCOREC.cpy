000100******************************************************************
000200*    LOCOREC  --  LOCATION-OUT RECORD                             *
000300*    ------------------------------------------------------------ *
000400*    WRITTEN BY 1-LOCATIONS AFTER COORDINATE VALIDATION, REGION   *
000500*    CLASSIFICATION AND THE ALTITUDE CROSS-CHECK.                 *
000600*    CARRIES THE RESOLVED ELEVATION THAT 3-ETOCALC AND 4-VALIDATE *
000700*    ARE TO USE FOR THE SITE.  READ BY BOTH OF THOSE PROGRAMS.    *
000800*------------------------------------------------------------------
000900*    CHANGE LOG                                                   CPY044
001000*    YYMMDD  BY   REF       DESCRIPTION                           CPY045
001100*    040809  GSH  WX-0058   SPLIT OUT OF LOCREC, ORIGINAL LAYOUT. CPY046
001200*------------------------------------------------------------------
001300 01  LOC-OUT-RECORD.
001400     05  LCO-NAME                    PIC X(30).
001500     05  LCO-LAT                     PIC S9(2)V9(4).
001600     05  LCO-LON                     PIC S9(3)V9(4).
001700     05  LCO-ELEV-REF                PIC S9(4)V9(1).
001800     05  LCO-ELEV-API                PIC S9(4)V9(1).
001900     05  LCO-ELEV-EFFECTIVE          PIC S9(4)V9(1).
002000     05  LCO-REGION                  PIC X(10).
002100     05  LCO-ALT-DIFF                PIC S9(4)V9(1).
002200     05  LCO-ALT-PCT                 PIC S9(3)V9(2).
002300     05  LCO-ALT-WARN-SW             PIC X(1).
002400         88  LCO-ALT-WARN-TRUE           VALUE 'Y'.
002500         88  LCO-ALT-WARN-FALSE          VALUE 'N'.
002600     05  LCO-DIST-PREV-M             PIC 9(7)V9(1).
002700     05  FILLER                      PIC X(12).
