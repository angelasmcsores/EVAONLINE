000100******************************************************************
000200*    DATEWS  --  SHARED WORKING-STORAGE FOR THE DATE/CALENDAR     *
000300*    LIBRARY (SEE DATEPROC.CPY).  ALL ARITHMETIC IS INTEGER,      *
000400*    NO INTRINSIC FUNCTIONS, SAME HOUSE RULE AS MATHWS/MATHPROC.  *
000500*------------------------------------------------------------------
000600*    CHANGE LOG                                                   CPY047
000700*    YYMMDD  BY   REF       DESCRIPTION                           CPY048
000800*    870602  RWK  WX-0014   ORIGINAL - JULIAN DAY NUMBER AND      CPY049
000900*                           DAY-OF-YEAR FOR THE FAO-56 WORK.      CPY050
001000*------------------------------------------------------------------
001100 01  DC-WORK-AREA.
001200     05  DC-CCYY                     PIC S9(4)  COMP.
001300     05  DC-MM                       PIC S9(4)  COMP.
001400     05  DC-DD                       PIC S9(4)  COMP.
001500     05  DC-A                        PIC S9(8)  COMP.
001600     05  DC-T1                       PIC S9(8)  COMP.
001700     05  DC-T2                       PIC S9(8)  COMP.
001800     05  DC-T3                       PIC S9(8)  COMP.
001900     05  DC-JDN                      PIC S9(8)  COMP.
002000     05  DC-JDN-SAVE                 PIC S9(8)  COMP.
002100     05  DC-DOY                      PIC S9(4)  COMP.
002200     05  FILLER                      PIC X(04).
