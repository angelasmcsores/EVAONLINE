000100******************************************************************
000200*    ETODREC  --  DAILY COMPUTED ETO RECORD                      *
000300*    ------------------------------------------------------------ *
000400*    WRITTEN BY 3-ETOCALC, ONE PER FUSED-DAY READ.  ED-QUALITY IS *
000500*    'HIGH  ' WHEN THE FAO-56 COMPUTATION RAN CLEAN AND 'LOW   '  *
001000*    WHEN VALIDATION FAILED (ED-ETO FORCED TO ZERO, ED-ERROR      *
001100*    HOLDS THE REASON).  READ BY 4-VALIDATE.                      *
001200*------------------------------------------------------------------
001300*    CHANGE LOG                                                   CPY013
001400*    YYMMDD  BY   REF       DESCRIPTION                           CPY014
001500*    870602  RWK  WX-0014   ORIGINAL LAYOUT.                      CPY015
001600*    891130  LTM  WX-0033   ED-ERROR WIDENED 24 TO 40 BYTES.       CPY016
001700*------------------------------------------------------------------
001800 01  ETOD-RECORD.
001900     05  ED-DATE                     PIC 9(8).
002000     05  ED-ETO                      PIC S9(2)V9(3).
002100         88  ED-ETO-ZERO                 VALUE ZERO.
002200     05  ED-ETO-ALT REDEFINES ED-ETO.
002300         10  ED-ETO-WHOLE             PIC S9(2).
002400         10  ED-ETO-FRAC              PIC 9(3).
002500     05  ED-QUALITY                  PIC X(6).
002600         88  ED-QUALITY-HIGH             VALUE 'HIGH  '.
002700         88  ED-QUALITY-LOW              VALUE 'LOW   '.
002800     05  ED-ERROR                    PIC X(40).
002900     05  FILLER                      PIC X(9).
