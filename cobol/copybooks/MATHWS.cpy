000100******************************************************************
000200*    MATHWS  --  SHARED WORKING-STORAGE FOR THE SHOP MATH LIBRARY*
000300*    ------------------------------------------------------------ *
000400*    NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S BATCH WORK;   *
000500*    EXP/LN/SIN/COS/SQRT/ARCCOS ARE HOME-GROWN SERIES AND NEWTON- *
000600*    RAPHSON ROUTINES (SEE MATHPROC.CPY).  ONE CALLER IS ACTIVE   *
000700*    AT A TIME SO THE WORK FIELDS BELOW ARE SHARED BY ALL OF THEM.*
000800*------------------------------------------------------------------
000900*    CHANGE LOG                                                   CPY024
001000*    YYMMDD  BY   REF       DESCRIPTION                           CPY025
001100*    870602  RWK  WX-0014   ORIGINAL EXP/SQRT WORK FIELDS.         CPY026
001200*    910517  LTM  WX-0040   ADDED SIN/COS/ARCCOS FOR THE GEO WORK. CPY027
001300*    960822  LTM  WX-0047   ADDED LN FOR THE PRESSURE FORMULA.     CPY028
001400*    020115  GSH  WX-0055   CONSOLIDATED OUT OF 3 PROGRAMS INTO    CPY029
001500*                           ONE COPY MEMBER AFTER THEY DRIFTED.    CPY030
001600*------------------------------------------------------------------
001700 01  MX-WORK-AREA.
001800     05  MX-X                        PIC S9(4)V9(8) COMP-3.
001900     05  MX-RESULT                   PIC S9(4)V9(8) COMP-3.
002000     05  MX-TERM                     PIC S9(4)V9(8) COMP-3.
002100     05  MX-ACCUM                    PIC S9(4)V9(8) COMP-3.
002200     05  MX-GUESS                    PIC S9(4)V9(8) COMP-3.
002300     05  MX-PREV-GUESS               PIC S9(4)V9(8) COMP-3.
002400     05  MX-DELTA                    PIC S9(4)V9(8) COMP-3.
002500     05  MX-SIGN                     PIC S9(1)      COMP-3.
002600     05  MX-N                        PIC S9(4)      COMP.
002700     05  MX-ITER                     PIC S9(4)      COMP.
002800     05  MX-SIN-RESULT               PIC S9(4)V9(8) COMP-3.
002900     05  MX-COS-RESULT               PIC S9(4)V9(8) COMP-3.
003000     05  MX-HALF-PI                  PIC S9(1)V9(8) COMP-3
003100                                          VALUE 1.57079633.
003200     05  MX-TWO-PI                   PIC S9(1)V9(8) COMP-3
003300                                          VALUE 6.28318531.
003400     05  MX-CONVERGED-SW             PIC X(1).
003500         88  MX-CONVERGED                VALUE 'Y'.
003600         88  MX-NOT-CONVERGED            VALUE 'N'.
003700     05  MX-ACOS-TARGET              PIC S9(4)V9(8) COMP-3.
003800     05  MX-ACOS-Y                   PIC S9(4)V9(8) COMP-3.
003900     05  FILLER                      PIC X(04).
