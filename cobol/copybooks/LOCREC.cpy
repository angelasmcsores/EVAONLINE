000100******************************************************************
000200*    LOCREC  --  LOCATION MASTER RECORD                           *
000300*    ------------------------------------------------------------ *
000400*    LOC-RECORD IS THE RAW LOCATION MASTER, ONE PER SITE TO BE    *
000500*    PROCESSED BY 1-LOCATIONS.  THE VALIDATED, CLASSIFIED VIEW    *
000600*    THAT PROGRAM WRITES FOR 3-ETOCALC AND 4-VALIDATE IS LAID OUT *
000700*    SEPARATELY IN LOCOREC (SEE THAT MEMBER).                     *
000800*------------------------------------------------------------------
000900*    CHANGE LOG                                                   CPY008
001000*    YYMMDD  BY   REF       DESCRIPTION                           CPY009
001100*    850202  RWK  WX-0002   ORIGINAL LOCATION MASTER.              CPY010
001200*    910517  LTM  WX-0040   ADDED LOC-ELEV-API, SECOND ELEV SRC.   CPY011
001300*    040809  GSH  WX-0058   OUTPUT LAYOUT SPLIT OUT TO LOCOREC.    CPY012
001400*------------------------------------------------------------------
001500 01  LOC-RECORD.
001600     05  LOC-NAME                    PIC X(30).
001700     05  LOC-LAT                     PIC S9(2)V9(4).
001800     05  LOC-LON                     PIC S9(3)V9(4).
001900     05  LOC-COORD REDEFINES LOC-LAT.
002000         10  FILLER                  PIC X(6).
002100     05  LOC-ELEV-REF                PIC S9(4)V9(1).
002200     05  LOC-ELEV-API                PIC S9(4)V9(1).
002300         88  LOC-ELEV-API-MISSING        VALUE -999.0.
002400     05  LOC-REGION                  PIC X(10).
002500     05  FILLER                      PIC X(10).
