000100******************************************************************
000200*    WDAYREC  --  DAILY WEATHER OBSERVATION RECORD                *
000300*    ------------------------------------------------------------ *
000400*    ONE OCCURRENCE PER CALENDAR DAY, PER DATA PROVIDER.  USED    *
000500*    UNCHANGED FOR THE PRIMARY SOURCE, THE SECONDARY SOURCE, AND  *
000600*    THE FUSED OUTPUT OF 2-FUSION (COPY WDAYREC REPLACING ==WD-== *
000700*    BY ==FD-== GIVES THE FUSED-DAY VIEW WITH NO DUPLICATED PIC). *
000800*                                                                 *
000900*    A VALUE OF -999.00 IN ANY OBSERVATION FIELD MEANS THE        *
001000*    PROVIDER DID NOT REPORT THAT VARIABLE FOR THE DAY; THE 88-   *
001100*    LEVELS BELOW LET CALLERS TEST "...-MISSING" DIRECTLY.        *
001200*------------------------------------------------------------------
001300*    CHANGE LOG                                                   CPY001
001400*    YYMMDD  BY   REF       DESCRIPTION                           CPY002
001500*    850114  RWK  WX-0001   ORIGINAL LAYOUT, FIVE VARIABLES.       CPY003
001600*    870602  RWK  WX-0014   ADDED WD-SRAD FOR THE FAO-56 WORK.     CPY004
001700*    891130  LTM  WX-0033   ADDED WD-PRECIP, REPADDED TO 60 BYTES. CPY005
001800*    990226  LTM  Y2K-004   DATE CONFIRMED 4-DIGIT YEAR, NO CHANGE.CPY006
001900*    040809  GSH  WX-0058   88-LEVELS ADDED FOR MISSING SENTINEL.  CPY007
002000*------------------------------------------------------------------
002100 01  WD-DAY-RECORD.
002200     05  WD-DATE                     PIC 9(8).
002300         88  WD-DATE-UNKNOWN              VALUE ZERO.
002400     05  WD-DATE-PARTS REDEFINES WD-DATE.
002500         10  WD-DATE-CCYY             PIC 9(4).
002600         10  WD-DATE-MM               PIC 9(2).
002700         10  WD-DATE-DD               PIC 9(2).
002800     05  WD-OBSERVATIONS.
002900         10  WD-TMAX                  PIC S9(3)V9(2).
003000             88  WD-TMAX-MISSING          VALUE -999.00.
003100         10  WD-TMIN                  PIC S9(3)V9(2).
003200             88  WD-TMIN-MISSING          VALUE -999.00.
003300         10  WD-TMEAN                 PIC S9(3)V9(2).
003400             88  WD-TMEAN-MISSING         VALUE -999.00.
003500         10  WD-RH                    PIC S9(3)V9(2).
003600             88  WD-RH-MISSING            VALUE -999.00.
003700         10  WD-WIND                  PIC S9(3)V9(2).
003800             88  WD-WIND-MISSING          VALUE -999.00.
003900         10  WD-SRAD                  PIC S9(3)V9(2).
004000             88  WD-SRAD-MISSING          VALUE -999.00.
004100         10  WD-PRECIP                PIC S9(4)V9(2).
004200             88  WD-PRECIP-MISSING        VALUE -999.00.
004300     05  FILLER                       PIC X(16).
