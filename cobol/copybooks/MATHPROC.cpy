000100******************************************************************
000200*    MATHPROC  --  SHOP MATH LIBRARY, PROCEDURE DIVISION TEXT     *
000300*    ------------------------------------------------------------ *
000400*    CALLING CONVENTION: MOVE THE ARGUMENT TO MX-X, THEN          *
000500*    "PERFORM 9nnn-MX-xxxx THRU 9nnn-MX-xxxx-EXIT", THEN TAKE THE *
000600*    ANSWER FROM MX-RESULT (MX-SIN-RESULT / MX-COS-RESULT FOR     *
000700*    9200/9300, WHICH LEAVE BOTH SO A CALLER NEEDING SIN AND COS  *
000800*    OF THE SAME ANGLE DOES NOT HAVE TO PERFORM TWICE).           *
000900*    COPIED VERBATIM INTO EVERY PROGRAM THAT NEEDS IT; THIS SHOP  *
001000*    DOES NOT CALL SUBPROGRAMS FOR WORK THIS SMALL.               *
001100*------------------------------------------------------------------
001200*    CHANGE LOG                                                   CPY031
001300*    YYMMDD  BY   REF       DESCRIPTION                           CPY032
001400*    870602  RWK  WX-0014   EXP, 20-TERM TAYLOR SERIES.           CPY033
001500*    910517  LTM  WX-0040   SIN, COS, ARCCOS (NEWTON ON COS).      CPY034
001600*    960822  LTM  WX-0047   LN, 20-TERM SERIES AROUND X=1.         CPY035
001700*    020115  GSH  WX-0055   SQRT REWRITTEN AS NEWTON-RAPHSON,      CPY036
001800*                           REPLACING THE OLD BISECTION VERSION.   CPY037
001900*------------------------------------------------------------------
002000 9000-MX-EXP.
002100     MOVE 1 TO MX-TERM.
002200     MOVE 1 TO MX-ACCUM.
002300     PERFORM 9010-MX-EXP-TERM
002400         VARYING MX-N FROM 1 BY 1 UNTIL MX-N > 20.
002500     MOVE MX-ACCUM TO MX-RESULT.
002600 9000-MX-EXP-EXIT.
002700     EXIT.
002800
002900 9010-MX-EXP-TERM.
003000     COMPUTE MX-TERM = MX-TERM * MX-X / MX-N.
003100     ADD MX-TERM TO MX-ACCUM.
003200 9010-MX-EXP-TERM-EXIT.
003300     EXIT.
003400
003500 9100-MX-LN.
003600     COMPUTE MX-DELTA = MX-X - 1.
003700     MOVE 1 TO MX-TERM.
003800     MOVE 0 TO MX-ACCUM.
003900     MOVE 1 TO MX-SIGN.
004000     PERFORM 9110-MX-LN-TERM
004100         VARYING MX-N FROM 1 BY 1 UNTIL MX-N > 20.
004200     MOVE MX-ACCUM TO MX-RESULT.
004300 9100-MX-LN-EXIT.
004400     EXIT.
004500
004600 9110-MX-LN-TERM.
004700     COMPUTE MX-TERM = MX-TERM * MX-DELTA.
004800     COMPUTE MX-ACCUM = MX-ACCUM + (MX-SIGN * MX-TERM) / MX-N.
004900     COMPUTE MX-SIGN = MX-SIGN * -1.
005000 9110-MX-LN-TERM-EXIT.
005100     EXIT.
005200
005300 9200-MX-SIN.
005400     MOVE MX-X TO MX-TERM.
005500     MOVE MX-X TO MX-ACCUM.
005600     MOVE 1 TO MX-SIGN.
005700     PERFORM 9210-MX-SIN-TERM
005800         VARYING MX-N FROM 1 BY 1 UNTIL MX-N > 10.
005900     MOVE MX-ACCUM TO MX-SIN-RESULT.
006000 9200-MX-SIN-EXIT.
006100     EXIT.
006200
006300 9210-MX-SIN-TERM.
006400     COMPUTE MX-TERM = MX-TERM * MX-X * MX-X
006500         / ((2 * MX-N) * ((2 * MX-N) + 1)).
006600     COMPUTE MX-SIGN = MX-SIGN * -1.
006700     COMPUTE MX-ACCUM = MX-ACCUM + (MX-SIGN * MX-TERM).
006800 9210-MX-SIN-TERM-EXIT.
006900     EXIT.
007000
007100 9300-MX-COS.
007200     MOVE 1 TO MX-TERM.
007300     MOVE 1 TO MX-ACCUM.
007400     MOVE 1 TO MX-SIGN.
007500     PERFORM 9310-MX-COS-TERM
007600         VARYING MX-N FROM 1 BY 1 UNTIL MX-N > 10.
007700     MOVE MX-ACCUM TO MX-COS-RESULT.
007800 9300-MX-COS-EXIT.
007900     EXIT.
008000
008100 9310-MX-COS-TERM.
008200     COMPUTE MX-TERM = MX-TERM * MX-X * MX-X
008300         / (((2 * MX-N) - 1) * (2 * MX-N)).
008400     COMPUTE MX-SIGN = MX-SIGN * -1.
008500     COMPUTE MX-ACCUM = MX-ACCUM + (MX-SIGN * MX-TERM).
008600 9310-MX-COS-TERM-EXIT.
008700     EXIT.
008800
008900 9400-MX-SQRT.
009000     IF MX-X NOT > 0
009100         MOVE 0 TO MX-RESULT
009200     ELSE
009300         COMPUTE MX-GUESS = (MX-X + 1) / 2
009400         SET MX-NOT-CONVERGED TO TRUE
009500         MOVE 0 TO MX-ITER
009600         PERFORM 9410-MX-SQRT-ITER
009700             UNTIL MX-CONVERGED OR MX-ITER > 20
009800         MOVE MX-GUESS TO MX-RESULT
009900     END-IF.
010000 9400-MX-SQRT-EXIT.
010100     EXIT.
010200
010300 9410-MX-SQRT-ITER.
010400     MOVE MX-GUESS TO MX-PREV-GUESS.
010500     COMPUTE MX-GUESS = (MX-GUESS + (MX-X / MX-GUESS)) / 2.
010600     COMPUTE MX-DELTA = MX-GUESS - MX-PREV-GUESS.
010700     IF MX-DELTA < 0.00000001 AND MX-DELTA > -0.00000001
010800         SET MX-CONVERGED TO TRUE
010900     END-IF.
011000     ADD 1 TO MX-ITER.
011100 9410-MX-SQRT-ITER-EXIT.
011200     EXIT.
011300
011400 9500-MX-ARCCOS.
011500     MOVE MX-X TO MX-ACOS-TARGET.
011600     COMPUTE MX-ACOS-Y = MX-HALF-PI - (MX-ACOS-TARGET * MX-HALF-PI).
011700     SET MX-NOT-CONVERGED TO TRUE.
011800     MOVE 0 TO MX-ITER.
011900     PERFORM 9510-MX-ARCCOS-ITER
012000         UNTIL MX-CONVERGED OR MX-ITER > 25.
012100     MOVE MX-ACOS-Y TO MX-RESULT.
012200 9500-MX-ARCCOS-EXIT.
012300     EXIT.
012400
012500 9510-MX-ARCCOS-ITER.
012600     MOVE MX-ACOS-Y TO MX-X.
012700     PERFORM 9200-MX-SIN THRU 9200-MX-SIN-EXIT.
012800     PERFORM 9300-MX-COS THRU 9300-MX-COS-EXIT.
012900     IF MX-SIN-RESULT = 0
013000         SET MX-CONVERGED TO TRUE
013100     ELSE
013200         COMPUTE MX-DELTA =
013300             (MX-COS-RESULT - MX-ACOS-TARGET) / MX-SIN-RESULT
013400         COMPUTE MX-ACOS-Y = MX-ACOS-Y + MX-DELTA
013500         IF MX-DELTA < 0.00000001 AND MX-DELTA > -0.00000001
013600             SET MX-CONVERGED TO TRUE
013700         END-IF
013800     END-IF.
013900     ADD 1 TO MX-ITER.
014000 9510-MX-ARCCOS-ITER-EXIT.
014100     EXIT.
