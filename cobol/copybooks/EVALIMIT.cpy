000100******************************************************************
000200*    EVALIMIT  --  PHYSICAL LIMITS AND REGION BOUNDING BOXES      *
000300*    ------------------------------------------------------------ *
000400*    PARAMETER AREA SHARED BY 1-LOCATIONS, 3-ETOCALC, 4-VALIDATE. *
000500*    FOLLOWS THE NAMED-CONSTANT-IN-WORKING-STORAGE HABIT THIS     *
000600*    SHOP HAS USED SINCE THE OLD STATION-NETWORK PARAMETER TABLE  *
000700*    (EL-STN-LIMITS, RETIRED WHEN THAT FEED WAS DROPPED) -- ONE   *
000800*    PLACE TO CHANGE A LIMIT INSTEAD OF HUNTING EVERY PROGRAM.    *
000900*------------------------------------------------------------------
001000*    CHANGE LOG                                                   CPY038
001100*    YYMMDD  BY   REF       DESCRIPTION                           CPY039
001200*    870602  RWK  WX-0014   TEMPERATURE, HUMIDITY, WIND LIMITS.    CPY040
001300*    910517  LTM  WX-0040   COORDINATE AND ELEVATION LIMITS.       CPY041
001400*    910517  LTM  WX-0040   BRAZIL / USA / NORDIC BOUNDING BOXES.  CPY042
001500*    040809  GSH  WX-0058   EARTH RADIUS FOR THE HAVERSINE CHECK.  CPY043
001600*------------------------------------------------------------------
001700 01  EL-LIMITS-AREA.
001800     05  EL-TEMP-MIN                 PIC S9(3)V9(2) VALUE -90.00.
001900     05  EL-TEMP-MAX                 PIC S9(3)V9(2) VALUE 60.00.
002000     05  EL-RH-MIN                   PIC S9(3)V9(2) VALUE 0.00.
002100     05  EL-RH-MAX                   PIC S9(3)V9(2) VALUE 100.00.
002200     05  EL-WIND-MIN                 PIC S9(3)V9(2) VALUE 0.00.
002300     05  EL-WIND-MAX                 PIC S9(3)V9(2) VALUE 200.00.
002400     05  EL-LAT-MIN                  PIC S9(2)V9(4) VALUE -90.0000.
002500     05  EL-LAT-MAX                  PIC S9(2)V9(4) VALUE 90.0000.
002600     05  EL-LON-MIN                  PIC S9(3)V9(4) VALUE -180.0000.
002700     05  EL-LON-MAX                  PIC S9(3)V9(4) VALUE 180.0000.
002800     05  EL-ELEV-MIN                 PIC S9(4)V9(1) VALUE -500.0.
002900     05  EL-ELEV-MAX                 PIC S9(4)V9(1) VALUE 9000.0.
003000     05  EL-ALT-WARN-PCT             PIC S9(3)V9(2) VALUE 10.00.
003100     05  EL-FUSION-WARN-PCT          PIC S9(3)V9(2) VALUE 25.00.
003200     05  EL-MIN-VALID-DAYS           PIC 9(5)       VALUE 350.
003300     05  EL-EARTH-RADIUS-M           PIC 9(7)       COMP
003400                                          VALUE 6371000.
003450     05  FILLER                      PIC X(08).
003500*------------------------------------------------------------------
003600 01  EL-REGION-BOXES.
003700     05  EL-BRAZIL-BOX.
003800         10  EL-BRZ-LAT-MIN          PIC S9(2)V9(2) VALUE -33.75.
003900         10  EL-BRZ-LAT-MAX          PIC S9(2)V9(2) VALUE 5.27.
004000         10  EL-BRZ-LON-MIN          PIC S9(3)V9(2) VALUE -73.99.
004100         10  EL-BRZ-LON-MAX          PIC S9(3)V9(2) VALUE -34.79.
004200     05  EL-USA-BOX.
004300         10  EL-USA-LAT-MIN          PIC S9(2)V9(2) VALUE 24.50.
004400         10  EL-USA-LAT-MAX          PIC S9(2)V9(2) VALUE 49.40.
004500         10  EL-USA-LON-MIN          PIC S9(3)V9(2) VALUE -125.00.
004600         10  EL-USA-LON-MAX          PIC S9(3)V9(2) VALUE -66.90.
004700     05  EL-NORDIC-BOX.
004800         10  EL-NOR-LAT-MIN          PIC S9(2)V9(2) VALUE 54.00.
004900         10  EL-NOR-LAT-MAX          PIC S9(2)V9(2) VALUE 71.50.
005000         10  EL-NOR-LON-MIN          PIC S9(3)V9(2) VALUE 4.00.
005100         10  EL-NOR-LON-MAX          PIC S9(3)V9(2) VALUE 32.00.
005150     05  FILLER                      PIC X(10).
