000100******************************************************************
000200*    REFEREC  --  REFERENCE ETO RECORD                           *
000300*    ------------------------------------------------------------ *
000400*    INDEPENDENT (E.G. LYSIMETER OR AGENCY-PUBLISHED) DAILY ETO   *
000500*    SERIES USED BY 4-VALIDATE TO SCORE THE COMPUTED SERIES.      *
000600*------------------------------------------------------------------
000700*    CHANGE LOG                                                   CPY017
000800*    YYMMDD  BY   REF       DESCRIPTION                           CPY018
000900*    910517  LTM  WX-0040   ORIGINAL LAYOUT.                      CPY019
000910*    110921  GSH  WX-0073   A QUARTER'S WORTH OF RUNS TURNED UP A  CPY020
000920*    PUBLISHED-AGENCY FEED WITH BLANK DAYS IN IT - 4-VALIDATE WAS  CPY021
000930*    PULLING THOSE STRAIGHT INTO THE SCORING SUMS.  RE-ETO-MISSING CPY022
000940*    ADDED SO A BLANK REFERENCE DAY CAN BE TESTED FOR AND SKIPPED  CPY023
000950*    THE SAME WAY THE FUSED-WEATHER MISSING SENTINELS ALREADY ARE. CPY024
001000*------------------------------------------------------------------
001100 01  REFE-RECORD.
001200     05  RE-DATE                     PIC 9(8).
001300     05  RE-ETO                      PIC S9(2)V9(3).
001310         88  RE-ETO-MISSING              VALUE -99.999.
001400     05  FILLER                      PIC X(17).
