000100******************************************************************
000200*    AUTHOR:          L. T. MARSH
000300*    INSTALLATION:    STATE DEPT OF AGRICULTURE - AGROMET DP CTR
000400*    DATE-WRITTEN:    05/17/1991
000500*    DATE-COMPILED:
000600*    SECURITY:        UNCLASSIFIED - AGRICULTURAL DATA
000700******************************************************************
000800*    PROGRAM-ID. 4-VALIDATE
000900*    ------------------------------------------------------------
001000*    BALANCED-LINE MATCH OF THE COMPUTED ETO-DAY SERIES AGAINST
001100*    AN INDEPENDENT REFERENCE-ETO SERIES FOR ONE LOCATION.  BOTH
001200*    FILES ARRIVE IN ASCENDING DATE ORDER.  UNMATCHED DATES ON
001300*    EITHER SIDE ARE SKIPPED; A MATCHED DAY WHERE THE COMPUTED
001400*    SIDE CAME BACK "LOW" QUALITY (ETO FORCED TO ZERO BY 3-
001500*    ETOCALC) IS ALSO SKIPPED - A FORCED ZERO IS NOT A REAL VALUE
001600*    TO SCORE AGAINST.  SUMS ACCUMULATE OVER MATCHED, USABLE PAIRS
001700*    AND THE SEVEN ACCURACY METRICS ARE COMPUTED AT END OF RUN;
001800*    FEWER THAN 350 USABLE DAYS AND THE LOCATION IS FLAGGED
001900*    INSUFFICIENT INSTEAD OF SCORED.
001920*    FOURTH STEP IN THE CHAIN.  ETOOUT COMES FROM 3-ETOCALC,
001930*    LOCOUT FROM 1-LOCATIONS; REFIN IS THE INDEPENDENT REFERENCE
001940*    SERIES SUPPLIED WITH THE RUN.  VALOUT FEEDS 5-REPORT'S
001950*    VALIDATION SECTION.
002100*    CHANGE LOG
002200*    MM/DD/YY  BY   REF       DESCRIPTION
002300*    05/17/91  LTM  WX-0040   ORIGINAL - MAE/RMSE/BIAS ONLY.
002400*    08/09/94  RWK  WX-0044   BALANCED MATCH REWRITTEN TO SKIP
002500*                             LOW-QUALITY COMPUTED DAYS RATHER
002600*                             THAN SCORING THE FORCED ZERO.
002700*    03/11/98  LTM  WX-0051   ADDED R2, KGE, NSE, PBIAS AND THE
002800*                             350-DAY MINIMUM-SAMPLE RULE.
002900*    02/26/99  LTM  Y2K-004   RE-DATE/ED-DATE CONFIRMED 4-DIGIT
003000*                             YEAR, NO CHANGE REQUIRED.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 4-VALIDATE.
003400 AUTHOR. L-T-MARSH.
003500 INSTALLATION. AGROMET-DP-CENTER.
003600 DATE-WRITTEN. 05/17/1991.
003700 DATE-COMPILED.
003800 SECURITY. UNCLASSIFIED.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WS-RERUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT ETO-FILE ASSIGN TO ETOOUT
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT REFERENCE-FILE ASSIGN TO REFIN
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT LOC-OUT-FILE ASSIGN TO LOCOUT
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005630*    EXTEND SO REPEATED PER-LOCATION RUNS APPEND, NOT CLOBBER.
005700     SELECT VAL-FILE ASSIGN TO VALOUT
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  ETO-FILE.
006500     COPY ETODREC.
006600
006700 FD  REFERENCE-FILE.
006800     COPY REFEREC.
006900
007000 FD  LOC-OUT-FILE.
007100     COPY LOCOREC.
007200
007300 FD  VAL-FILE.
007400     COPY VALSREC.
007500
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800
007900     COPY MATHWS.
008000     COPY EVALIMIT.
008100
008200 77  ED-FIN-ENREG                    PIC X(01) VALUE SPACE.
008300     88  ED-FF                           VALUE HIGH-VALUE.
008400 77  RE-FIN-ENREG                    PIC X(01) VALUE SPACE.
008500     88  RE-FF                           VALUE HIGH-VALUE.
008600
008700 77  WS-MATCH-COUNT                  PIC S9(7) COMP VALUE ZERO.
008800 77  WS-SUB                          PIC S9(4) COMP VALUE ZERO.
008900
009000 01  WS-ACCUM-AREA.
009100     05  WS-N                        PIC S9(7)      COMP-3 VALUE ZERO.
009200     05  WS-SUM-C                    PIC S9(7)V9(3) COMP-3 VALUE ZERO.
009300     05  WS-SUM-R                    PIC S9(7)V9(3) COMP-3 VALUE ZERO.
009400     05  WS-SUM-C2                   PIC S9(9)V9(3) COMP-3 VALUE ZERO.
009500     05  WS-SUM-R2                   PIC S9(9)V9(3) COMP-3 VALUE ZERO.
009600     05  WS-SUM-CR                   PIC S9(9)V9(3) COMP-3 VALUE ZERO.
009700     05  WS-SUM-ABS-DIFF             PIC S9(7)V9(3) COMP-3 VALUE ZERO.
009800     05  WS-SUM-SQ-DIFF              PIC S9(9)V9(3) COMP-3 VALUE ZERO.
009900
010000 01  WS-ACCUM-AREA-ALT REDEFINES WS-ACCUM-AREA.
010100     05  FILLER                      PIC X(50).
010200     05  WS-ACCUM-TAIL               PIC X(06).
010400 01  WS-METRIC-WORK.
010500     05  WS-DIFF                     PIC S9(2)V9(3) COMP-3.
010600     05  WS-ABS-DIFF                 PIC S9(2)V9(3) COMP-3.
010700     05  WS-MEAN-C                   PIC S9(2)V9(3) COMP-3.
010800     05  WS-MEAN-R                   PIC S9(2)V9(3) COMP-3.
010900     05  WS-VAR-C                    PIC S9(5)V9(3) COMP-3.
011000     05  WS-VAR-R                    PIC S9(5)V9(3) COMP-3.
011100     05  WS-SIGMA-C                  PIC S9(2)V9(6) COMP-3.
011200     05  WS-SIGMA-R                  PIC S9(2)V9(6) COMP-3.
011300     05  WS-ALPHA                    PIC S9(2)V9(6) COMP-3.
011400     05  WS-BETA                     PIC S9(2)V9(6) COMP-3.
011500     05  WS-PEARSON-R                PIC S9(1)V9(6) COMP-3.
011600     05  WS-PEARSON-NUM              PIC S9(9)V9(3) COMP-3.
011700     05  WS-PEARSON-DEN1             PIC S9(9)V9(3) COMP-3.
011800     05  WS-PEARSON-DEN2             PIC S9(9)V9(3) COMP-3.
011900     05  WS-PEARSON-DEN              PIC S9(9)V9(6) COMP-3.
012000     05  WS-KGE-TERM1                PIC S9(1)V9(6) COMP-3.
012100     05  WS-KGE-TERM2                PIC S9(1)V9(6) COMP-3.
012200     05  WS-KGE-TERM3                PIC S9(1)V9(6) COMP-3.
012300     05  WS-SS-RES                   PIC S9(9)V9(3) COMP-3.
012400     05  WS-SS-TOT                   PIC S9(9)V9(3) COMP-3.
012500
012600 01  WS-METRIC-WORK-ALT REDEFINES WS-METRIC-WORK.
012700     05  FILLER                      PIC X(60).
012800     05  WS-METRIC-TAIL              PIC X(08).
012900
013000 01  WS-VAL-LINE.
013100     05  WL-NAME                     PIC X(30).
013200     05  FILLER                      PIC X(01) VALUE SPACE.
013300     05  WL-DAYS                     PIC ZZZZ9.
013400     05  FILLER                      PIC X(01) VALUE SPACE.
013500     05  WL-STATUS                   PIC X(17).
013600     05  FILLER                      PIC X(46) VALUE SPACE.
013700
013800 01  WS-VAL-LINE-ALT REDEFINES WS-VAL-LINE.
013900     05  VLA-FRONT                   PIC X(55).
014000     05  FILLER                      PIC X(07).
014100     05  VLA-TAIL                    PIC X(38).
014200
014300******************************************************************
014400 PROCEDURE DIVISION.
014500
014600 MAIN-PROCEDURE.
014700     OPEN INPUT ETO-FILE REFERENCE-FILE LOC-OUT-FILE.
014800     OPEN EXTEND VAL-FILE.
014900     PERFORM 1000-READ-LOCATION THRU 1000-EXIT.
015000     PERFORM 1100-READ-ETO THRU 1100-EXIT.
015100     PERFORM 1200-READ-REFERENCE THRU 1200-EXIT.
015200     PERFORM 2000-MATCH-BY-DATE THRU 2000-EXIT
015300         UNTIL ED-FF OR RE-FF.
015400     PERFORM 6000-COMPUTE-METRICS THRU 6000-EXIT.
015500     PERFORM 7000-WRITE-SUMMARY THRU 7000-EXIT.
015600     CLOSE ETO-FILE REFERENCE-FILE LOC-OUT-FILE VAL-FILE.
015700     PERFORM FIN-PGM.
015800
015820*    ONLY EVER ONE RECORD ON LOCOUT - THIS PROGRAM RUNS PER LOCATION.
015900 1000-READ-LOCATION.
016000     READ LOC-OUT-FILE
016100         AT END
016200             MOVE SPACE TO LCO-NAME
016300     END-READ.
016400 1000-EXIT.
016500     EXIT.
016600
016700 1100-READ-ETO.
016800     READ ETO-FILE
016900         AT END
017000             SET ED-FF TO TRUE
017100     END-READ.
017200 1100-EXIT.
017300     EXIT.
017400
017500 1200-READ-REFERENCE.
017600     READ REFERENCE-FILE
017700         AT END
017800             SET RE-FF TO TRUE
017900     END-READ.
018000 1200-EXIT.
018100     EXIT.
018200
018300 2000-MATCH-BY-DATE.
018400*    CLASSIC BALANCED-LINE COMPARE - THE LOW SIDE ADVANCES ALONE;
018500*    AN EQUAL COMPARE SCORES THE PAIR AND ADVANCES BOTH FILES.
018700     IF ED-DATE < RE-DATE
018800         PERFORM 1100-READ-ETO THRU 1100-EXIT
018900     ELSE
019000         IF RE-DATE < ED-DATE
019100             PERFORM 1200-READ-REFERENCE THRU 1200-EXIT
019200         ELSE
019300             PERFORM 3000-ACCUM-SUMS THRU 3000-EXIT
019400             PERFORM 1100-READ-ETO THRU 1100-EXIT
019500             PERFORM 1200-READ-REFERENCE THRU 1200-EXIT
019600         END-IF
019700     END-IF.
019800 2000-EXIT.
019900     EXIT.
020000
020020*    ADDED THE NOT RE-ETO-MISSING LEG AT WX-0073 - A BLANK
020030*    REFERENCE DAY WAS BEING SCORED AS A ZERO-VS-COMPUTED MISS.
020100 3000-ACCUM-SUMS.
020150     IF ED-QUALITY-HIGH AND NOT RE-ETO-MISSING
020300         ADD 1 TO WS-N
020400         ADD ED-ETO TO WS-SUM-C
020500         ADD RE-ETO TO WS-SUM-R
020600         COMPUTE WS-SUM-C2 = WS-SUM-C2 + (ED-ETO * ED-ETO)
020700         COMPUTE WS-SUM-R2 = WS-SUM-R2 + (RE-ETO * RE-ETO)
020800         COMPUTE WS-SUM-CR = WS-SUM-CR + (ED-ETO * RE-ETO)
020900         COMPUTE WS-DIFF = ED-ETO - RE-ETO
021000         IF WS-DIFF < 0
021100             COMPUTE WS-ABS-DIFF = 0 - WS-DIFF
021200         ELSE
021300             MOVE WS-DIFF TO WS-ABS-DIFF
021400         END-IF
021500         ADD WS-ABS-DIFF TO WS-SUM-ABS-DIFF
021600         COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF)
021700     END-IF.
021800 3000-EXIT.
021900     EXIT.
022000
022020*    BELOW THE 350-DAY MINIMUM SAMPLE (EL-MIN-VALID-DAYS), FLAG
022030*    INSUFFICIENT RATHER THAN SCORE A THIN SAMPLE.
022100 6000-COMPUTE-METRICS.
022200     IF WS-N < EL-MIN-VALID-DAYS
022300         PERFORM 6500-INSUFFICIENT-DAYS THRU 6500-EXIT
022400     ELSE
022500         PERFORM 6100-MAE-RMSE-BIAS THRU 6100-EXIT
022600         PERFORM 6200-PEARSON-R2 THRU 6200-EXIT
022700         PERFORM 6300-KGE THRU 6300-EXIT
022800         PERFORM 6400-NSE-PBIAS THRU 6400-EXIT
022900         SET VS-INSUFFICIENT-FALSE TO TRUE
023000     END-IF.
023100 6000-EXIT.
023200     EXIT.
023300
023400 6100-MAE-RMSE-BIAS.
023500     COMPUTE VS-MAE ROUNDED = WS-SUM-ABS-DIFF / WS-N.
023600     COMPUTE MX-X = WS-SUM-SQ-DIFF / WS-N.
023700     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
023800     MOVE MX-RESULT TO VS-RMSE.
023900     COMPUTE WS-MEAN-C ROUNDED = WS-SUM-C / WS-N.
024000     COMPUTE WS-MEAN-R ROUNDED = WS-SUM-R / WS-N.
024100     COMPUTE VS-BIAS ROUNDED = WS-MEAN-C - WS-MEAN-R.
024200 6100-EXIT.
024300     EXIT.
024400
024460*    ZERO DENOMINATOR (NO VARIANCE EITHER SIDE) FORCES R TO ZERO.
024500 6200-PEARSON-R2.
024600     COMPUTE WS-PEARSON-NUM =
024700         (WS-N * WS-SUM-CR) - (WS-SUM-C * WS-SUM-R).
024800     COMPUTE WS-PEARSON-DEN1 =
024900         (WS-N * WS-SUM-C2) - (WS-SUM-C * WS-SUM-C).
025000     COMPUTE WS-PEARSON-DEN2 =
025100         (WS-N * WS-SUM-R2) - (WS-SUM-R * WS-SUM-R).
025200     COMPUTE MX-X = WS-PEARSON-DEN1 * WS-PEARSON-DEN2.
025300     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
025400     MOVE MX-RESULT TO WS-PEARSON-DEN.
025500     IF WS-PEARSON-DEN = 0
025600         MOVE 0 TO WS-PEARSON-R
025700     ELSE
025800         COMPUTE WS-PEARSON-R ROUNDED =
025900             WS-PEARSON-NUM / WS-PEARSON-DEN
026000     END-IF.
026100     COMPUTE VS-R2 ROUNDED = WS-PEARSON-R * WS-PEARSON-R.
026200 6200-EXIT.
026300     EXIT.
026400
026500 6300-KGE.
026700*    ALPHA = SIGMA-C/SIGMA-R, BETA = MEAN-C/MEAN-R, EACH GUARDED
026760*    AGAINST A ZERO DENOMINATOR SEPARATELY BELOW.
026800     COMPUTE WS-VAR-C = (WS-SUM-C2 / WS-N) - (WS-MEAN-C * WS-MEAN-C).
026900     COMPUTE WS-VAR-R = (WS-SUM-R2 / WS-N) - (WS-MEAN-R * WS-MEAN-R).
027000     MOVE WS-VAR-C TO MX-X.
027100     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
027200     MOVE MX-RESULT TO WS-SIGMA-C.
027300     MOVE WS-VAR-R TO MX-X.
027400     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
027500     MOVE MX-RESULT TO WS-SIGMA-R.
027600     IF WS-SIGMA-R = 0
027700         MOVE 0 TO WS-ALPHA
027800     ELSE
027900         COMPUTE WS-ALPHA ROUNDED = WS-SIGMA-C / WS-SIGMA-R
028000     END-IF.
028100     IF WS-MEAN-R = 0
028200         MOVE 0 TO WS-BETA
028300     ELSE
028400         COMPUTE WS-BETA ROUNDED = WS-MEAN-C / WS-MEAN-R
028500     END-IF.
028600     COMPUTE WS-KGE-TERM1 = (WS-PEARSON-R - 1) * (WS-PEARSON-R - 1).
028700     COMPUTE WS-KGE-TERM2 = (WS-ALPHA - 1) * (WS-ALPHA - 1).
028800     COMPUTE WS-KGE-TERM3 = (WS-BETA - 1) * (WS-BETA - 1).
028900     COMPUTE MX-X = WS-KGE-TERM1 + WS-KGE-TERM2 + WS-KGE-TERM3.
029000     PERFORM 9400-MX-SQRT THRU 9400-MX-SQRT-EXIT.
029100     COMPUTE VS-KGE ROUNDED = 1 - MX-RESULT.
029200 6300-EXIT.
029300     EXIT.
029400
029500 6400-NSE-PBIAS.
029600     MOVE WS-SUM-SQ-DIFF TO WS-SS-RES.
029700     COMPUTE WS-SS-TOT = WS-SUM-R2 - ((WS-SUM-R * WS-SUM-R) / WS-N).
029800     IF WS-SS-TOT = 0
029900         MOVE 0 TO VS-NSE
030000     ELSE
030100         COMPUTE VS-NSE ROUNDED = 1 - (WS-SS-RES / WS-SS-TOT)
030200     END-IF.
030300     IF WS-SUM-R = 0
030400         MOVE 0 TO VS-PBIAS
030500     ELSE
030600         COMPUTE VS-PBIAS ROUNDED =
030700             100 * (WS-SUM-C - WS-SUM-R) / WS-SUM-R
030800     END-IF.
030900 6400-EXIT.
031000     EXIT.
031100
031200 6500-INSUFFICIENT-DAYS.
031300     MOVE ZERO TO VS-MAE VS-RMSE VS-BIAS VS-R2 VS-KGE VS-NSE VS-PBIAS.
031400     SET VS-INSUFFICIENT-TRUE TO TRUE.
031500 6500-EXIT.
031600     EXIT.
031700
031800 7000-WRITE-SUMMARY.
031900     MOVE LCO-NAME TO VS-NAME.
032000     MOVE WS-N TO VS-DAYS.
032200     WRITE VALS-RECORD.
032300     MOVE LCO-NAME TO WL-NAME.
032400     MOVE WS-N TO WL-DAYS.
032500     IF VS-INSUFFICIENT-TRUE
032600         MOVE 'INSUFFICIENT DAYS' TO WL-STATUS
032700     ELSE
032800         MOVE 'SCORED' TO WL-STATUS
032900     END-IF.
032950     DISPLAY WS-VAL-LINE.
033000 7000-EXIT.
033100     EXIT.
033200
033300     COPY MATHPROC.
033400
033500 FIN-PGM.
033600     STOP RUN.
