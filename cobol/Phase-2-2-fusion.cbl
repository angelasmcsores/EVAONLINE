000100******************************************************************
000200*    AUTHOR:          R. W. KESTER
000300*    INSTALLATION:    STATE DEPT OF AGRICULTURE - AGROMET DP CTR
000400*    DATE-WRITTEN:    06/02/1987
000500*    DATE-COMPILED:
000600*    SECURITY:        UNCLASSIFIED - AGRICULTURAL DATA
000700******************************************************************
000800*    PROGRAM-ID. 2-FUSION
000900*    ------------------------------------------------------------
001000*    MERGES THE PRIMARY AND SECONDARY DAILY WEATHER SOURCES INTO
001100*    ONE FUSED SERIES.  SECONDARY SOURCE DRIVES THE DAY LOOP.
001200*    EACH VARIABLE IS THE MEAN OF WHICHEVER SOURCES REPORTED IT;
001300*    TMEAN IS BACK-FILLED FROM TMAX/TMIN WHEN STILL MISSING.
001400*    WARNS ON >25% MISSING PER VARIABLE AND ON A DAY-COUNT
001500*    SHORTFALL AGAINST THE RUN'S CALENDAR SPAN.
001900*    SECOND STEP IN THE CHAIN, RUNS AFTER 1-LOCATIONS.  FUSED-FILE
001910*    FEEDS 3-ETOCALC.
002000*    CHANGE LOG
002100*    MM/DD/YY  BY   REF       DESCRIPTION
002200*    06/02/87  RWK  WX-0014   ORIGINAL - MEAN-OF-AVAILABLE FUSION,
002300*                             SECONDARY-SOURCE-DRIVEN DAY LOOP.
002400*    11/30/89  LTM  WX-0033   ADDED TMEAN BACK-FILL FROM TMAX/MIN.
002500*    05/17/91  LTM  WX-0040   ADDED MISSING-PERCENT AND DAY-COUNT
002600*                             SHORTFALL WARNINGS.
002700*    02/26/99  LTM  Y2K-004   WD-DATE CONFIRMED 4-DIGIT YEAR.
002900*    01/15/02  GSH  WX-0055   EXPECTED-DAY-COUNT NOW USES DATEPROC
003000*                             INSTEAD OF 30-DAY-MONTH APPROX.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. 2-FUSION.
003500 AUTHOR. R-W-KESTER.
003600 INSTALLATION. AGROMET-DP-CENTER.
003700 DATE-WRITTEN. 06/02/1987.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS WS-RERUN-SWITCH.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT SRC1-FILE ASSIGN TO SRC1IN
005000         ORGANIZATION LINE SEQUENTIAL.
005100
005120*    SRC2IN DRIVES THE MAIN LOOP - SEE 2000-FUSE-ONE-DAY.
005200     SELECT SRC2-FILE ASSIGN TO SRC2IN
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500     SELECT FUSED-FILE ASSIGN TO FUSEOUT
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005720*    WARNOUT SHARED WITH 1-LOCATIONS, OPENED EXTEND BELOW.
005800     SELECT WARN-FILE ASSIGN TO WARNOUT
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  SRC1-FILE.
006600     COPY WDAYREC REPLACING ==WD-== BY ==S1-==.
006700
006800 FD  SRC2-FILE.
006900     COPY WDAYREC REPLACING ==WD-== BY ==S2-==.
007000
007100 FD  FUSED-FILE.
007200     COPY WDAYREC REPLACING ==WD-== BY ==FD-==.
007300
007400 FD  WARN-FILE.
007500 01  WARN-FD-RECORD                     PIC X(100).
007600
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900
008000     COPY DATEWS.
008050     COPY EVALIMIT.
008100
008200 77  S1-FIN-ENREG                    PIC X(01) VALUE SPACE.
008300     88  S1-FF                           VALUE HIGH-VALUE.
008400 77  S2-FIN-ENREG                    PIC X(01) VALUE SPACE.
008500     88  S2-FF                           VALUE HIGH-VALUE.
008520*    SET EACH PASS BY 2000-FUSE-ONE-DAY.
008600 77  WS-MATCHED-SW                   PIC X(01) VALUE 'N'.
008700     88  WS-S1-MATCHED                   VALUE 'Y'.
008800     88  WS-S1-NOT-MATCHED               VALUE 'N'.
008900
009000 77  WS-DAY-COUNT                    PIC S9(7) COMP VALUE ZERO.
009100 77  WS-WARN-COUNT                   PIC S9(5) COMP VALUE ZERO.
009140*    THE CALENDAR SPAN, NOT THE SAME AS WS-DAY-COUNT.
009200 77  WS-EXPECT-DAYS                  PIC S9(8) COMP VALUE ZERO.
009210 77  WS-EXPECT-DAYS-EDIT             PIC ZZZZZZZ9.
009220 77  WS-DAY-COUNT-EDIT               PIC ZZZZZZZ9.
009230
009240 01  WS-FIRST-DATE-AREA.
009250     05  WS-FIRST-DATE               PIC 9(8) VALUE ZERO.
009260     05  FILLER                      PIC X(04).
009270
009280 01  WS-FIRST-DATE-PARTS REDEFINES WS-FIRST-DATE-AREA.
009290     05  WS-FIRST-CCYY               PIC 9(4).
009300     05  WS-FIRST-MM                 PIC 9(2).
009310     05  WS-FIRST-DD                 PIC 9(2).
009320     05  FILLER                      PIC X(04).
009330
009340 01  WS-LAST-DATE-AREA.
009350     05  WS-LAST-DATE                PIC 9(8) VALUE ZERO.
009360     05  FILLER                      PIC X(04).
009370
009380 01  WS-LAST-DATE-PARTS REDEFINES WS-LAST-DATE-AREA.
009390     05  WS-LAST-CCYY                PIC 9(4).
009400     05  WS-LAST-MM                  PIC 9(2).
009410     05  WS-LAST-DD                  PIC 9(2).
009420     05  FILLER                      PIC X(04).
009500
009600 01  WS-MISSING-COUNTERS.
009700     05  WS-MISS-TMAX                PIC S9(7) COMP VALUE ZERO.
009800     05  WS-MISS-TMIN                PIC S9(7) COMP VALUE ZERO.
009900     05  WS-MISS-TMEAN               PIC S9(7) COMP VALUE ZERO.
010000     05  WS-MISS-RH                  PIC S9(7) COMP VALUE ZERO.
010100     05  WS-MISS-WIND                PIC S9(7) COMP VALUE ZERO.
010200     05  WS-MISS-SRAD                PIC S9(7) COMP VALUE ZERO.
010300     05  WS-MISS-PRECIP              PIC S9(7) COMP VALUE ZERO.
010400
010430*    TABLE VIEW SO 8050-MISSING-ONE-VAR CAN WALK BY SUBSCRIPT.
010500 01  WS-MISSING-COUNTERS-ALT REDEFINES WS-MISSING-COUNTERS.
010600     05  WS-MISS-TABLE OCCURS 7 TIMES PIC S9(7) COMP.
010700
010800 01  WS-VARNAME-VALUES.
010900     05  WS-VARNAME-LIT              PIC X(42) VALUE
011000         'TMAX  TMIN  TMEAN RH    WIND  SRAD  PRECIP'.
011100
011200 01  WS-VARNAME-REDEF REDEFINES WS-VARNAME-VALUES.
011300     05  WS-VARNAME-SLOT OCCURS 7 TIMES PIC X(06).
011800
011900 77  WS-PCT-MISSING                  PIC S9(3)V9(2) COMP-3.
012000 77  WS-SUBSCRIPT                    PIC S9(4) COMP VALUE ZERO.
012100 77  WS-WARNING-TEXT                 PIC X(40) VALUE SPACE.
012200
012300 01  WS-WARNING-LINE.
012400     05  WL-NAME                      PIC X(30) VALUE
012500         'FUSION RUN'.
012600     05  FILLER                       PIC X(01) VALUE SPACE.
012700     05  WL-TEXT                      PIC X(40).
012800     05  FILLER                       PIC X(29) VALUE SPACE.
012900
013000 01  WS-WARNING-LINE-ALT REDEFINES WS-WARNING-LINE.
013100     05  WLA-FRONT                    PIC X(65).
013200     05  FILLER                       PIC X(06).
013300     05  WLA-TAIL                     PIC X(29).
013400
013500******************************************************************
013600 PROCEDURE DIVISION.
013700
013730*    WARNOUT OPENED EXTEND SO THESE WARNINGS LAND AFTER
013740*    1-LOCATIONS' OWN.
013800 MAIN-PROCEDURE.
013900     OPEN INPUT SRC1-FILE SRC2-FILE.
014000     OPEN OUTPUT FUSED-FILE.
014100     OPEN EXTEND WARN-FILE.
014200     PERFORM 1000-READ-SRC1 THRU 1000-EXIT.
014300     PERFORM 1100-READ-SRC2 THRU 1100-EXIT.
014400     PERFORM 2000-FUSE-ONE-DAY THRU 2000-EXIT
014500         UNTIL S2-FF.
014600     PERFORM 8000-MISSING-WARNINGS THRU 8000-EXIT.
014700     PERFORM 8100-DAYCOUNT-WARNING THRU 8100-EXIT.
014800     CLOSE SRC1-FILE SRC2-FILE FUSED-FILE WARN-FILE.
014900     PERFORM FIN-PGM.
015000
015100 1000-READ-SRC1.
015200     READ SRC1-FILE
015300         AT END
015400             SET S1-FF TO TRUE
015500     END-READ.
015600 1000-EXIT.
015700     EXIT.
015800
015900 1100-READ-SRC2.
016000     READ SRC2-FILE
016100         AT END
016200             SET S2-FF TO TRUE
016300     END-READ.
016400 1100-EXIT.
016500     EXIT.
016600
016620*    CATCH SRC1 UP TO TODAY'S SRC2 DATE, CHECK IF IT LANDED
016630*    EXACTLY, FUSE ALL SEVEN VARIABLES, WRITE THE MERGED RECORD.
016700 2000-FUSE-ONE-DAY.
016800     SET WS-S1-NOT-MATCHED TO TRUE.
016900     PERFORM 2050-ADVANCE-SRC1 THRU 2050-EXIT
017000         UNTIL S1-FF OR S1-DATE NOT < S2-DATE.
017200     IF (NOT S1-FF) AND S1-DATE = S2-DATE
017300         SET WS-S1-MATCHED TO TRUE
017400     END-IF.
017500     ADD 1 TO WS-DAY-COUNT.
017600     IF WS-DAY-COUNT = 1
017700         MOVE S2-DATE TO WS-FIRST-DATE
017800     END-IF.
017900     MOVE S2-DATE TO WS-LAST-DATE.
018000     MOVE S2-DATE TO FD-DATE.
018100     PERFORM 2100-FUSE-TMAX THRU 2100-EXIT.
018200     PERFORM 2200-FUSE-TMIN THRU 2200-EXIT.
018300     PERFORM 2300-FUSE-TMEAN THRU 2300-EXIT.
018400     PERFORM 2400-FUSE-RH THRU 2400-EXIT.
018500     PERFORM 2500-FUSE-WIND THRU 2500-EXIT.
018600     PERFORM 2600-FUSE-SRAD THRU 2600-EXIT.
018700     PERFORM 2700-FUSE-PRECIP THRU 2700-EXIT.
018800     PERFORM 2800-TMEAN-BACKFILL THRU 2800-EXIT.
018900     WRITE FD-DAY-RECORD.
019000     PERFORM 1100-READ-SRC2 THRU 1100-EXIT.
019100 2000-EXIT.
019200     EXIT.
019300
019400 2050-ADVANCE-SRC1.
019500     PERFORM 1000-READ-SRC1 THRU 1000-EXIT.
019600 2050-EXIT.
019700     EXIT.
019800
019820*    MEAN-OF-AVAILABLE RULE: BOTH SOURCES PRESENT - AVERAGE; ONE
019830*    PRESENT - TAKE IT; NEITHER - FLAG -999.00, BUMP THE MISSING
019840*    COUNTER.  THE REMAINING SIX 2X00-FUSE-xxxx PARAGRAPHS FOLLOW
019850*    THE SAME SHAPE FOR THEIR OWN VARIABLE.
019900 2100-FUSE-TMAX.
020000     IF WS-S1-MATCHED AND NOT S1-TMAX-MISSING
020100         IF NOT S2-TMAX-MISSING
020200             COMPUTE FD-TMAX ROUNDED =
020300                 (S1-TMAX + S2-TMAX) / 2
020400         ELSE
020500             MOVE S1-TMAX TO FD-TMAX
020600         END-IF
020700     ELSE
020800         IF NOT S2-TMAX-MISSING
020900             MOVE S2-TMAX TO FD-TMAX
021000         ELSE
021100             MOVE -999.00 TO FD-TMAX
021200             ADD 1 TO WS-MISS-TMAX
021300         END-IF
021400     END-IF.
021500 2100-EXIT.
021600     EXIT.
021700
021800 2200-FUSE-TMIN.
021900     IF WS-S1-MATCHED AND NOT S1-TMIN-MISSING
022000         IF NOT S2-TMIN-MISSING
022100             COMPUTE FD-TMIN ROUNDED =
022200                 (S1-TMIN + S2-TMIN) / 2
022300         ELSE
022400             MOVE S1-TMIN TO FD-TMIN
022500         END-IF
022600     ELSE
022700         IF NOT S2-TMIN-MISSING
022800             MOVE S2-TMIN TO FD-TMIN
022900         ELSE
023000             MOVE -999.00 TO FD-TMIN
023100             ADD 1 TO WS-MISS-TMIN
023200         END-IF
023300     END-IF.
023400 2200-EXIT.
023500     EXIT.
023600
023620*    NO COUNTER BUMPED HERE IF BOTH LACK TMEAN - IT GETS ONE MORE
023630*    CHANCE AT 2800-TMEAN-BACKFILL BELOW FIRST.
023700 2300-FUSE-TMEAN.
023800     IF WS-S1-MATCHED AND NOT S1-TMEAN-MISSING
023900         IF NOT S2-TMEAN-MISSING
024000             COMPUTE FD-TMEAN ROUNDED =
024100                 (S1-TMEAN + S2-TMEAN) / 2
024200         ELSE
024300             MOVE S1-TMEAN TO FD-TMEAN
024400         END-IF
024500     ELSE
024600         IF NOT S2-TMEAN-MISSING
024700             MOVE S2-TMEAN TO FD-TMEAN
024800         ELSE
024900             MOVE -999.00 TO FD-TMEAN
025000         END-IF
025100     END-IF.
025200 2300-EXIT.
025300     EXIT.
025400
025500 2400-FUSE-RH.
025600     IF WS-S1-MATCHED AND NOT S1-RH-MISSING
025700         IF NOT S2-RH-MISSING
025800             COMPUTE FD-RH ROUNDED =
025900                 (S1-RH + S2-RH) / 2
026000         ELSE
026100             MOVE S1-RH TO FD-RH
026200         END-IF
026300     ELSE
026400         IF NOT S2-RH-MISSING
026500             MOVE S2-RH TO FD-RH
026600         ELSE
026700             MOVE -999.00 TO FD-RH
026800             ADD 1 TO WS-MISS-RH
026900         END-IF
027000     END-IF.
027100 2400-EXIT.
027200     EXIT.
027300
027400 2500-FUSE-WIND.
027500     IF WS-S1-MATCHED AND NOT S1-WIND-MISSING
027600         IF NOT S2-WIND-MISSING
027700             COMPUTE FD-WIND ROUNDED =
027800                 (S1-WIND + S2-WIND) / 2
027900         ELSE
028000             MOVE S1-WIND TO FD-WIND
028100         END-IF
028200     ELSE
028300         IF NOT S2-WIND-MISSING
028400             MOVE S2-WIND TO FD-WIND
028500         ELSE
028600             MOVE -999.00 TO FD-WIND
028700             ADD 1 TO WS-MISS-WIND
028800         END-IF
028900     END-IF.
029000 2500-EXIT.
029100     EXIT.
029200
029300 2600-FUSE-SRAD.
029400     IF WS-S1-MATCHED AND NOT S1-SRAD-MISSING
029500         IF NOT S2-SRAD-MISSING
029600             COMPUTE FD-SRAD ROUNDED =
029700                 (S1-SRAD + S2-SRAD) / 2
029800         ELSE
029900             MOVE S1-SRAD TO FD-SRAD
030000         END-IF
030100     ELSE
030200         IF NOT S2-SRAD-MISSING
030300             MOVE S2-SRAD TO FD-SRAD
030400         ELSE
030500             MOVE -999.00 TO FD-SRAD
030600             ADD 1 TO WS-MISS-SRAD
030700         END-IF
030800     END-IF.
030900 2600-EXIT.
031000     EXIT.
031100
031200 2700-FUSE-PRECIP.
031210*    PRECIPITATION IS AVERAGED HERE LIKE EVERY OTHER VARIABLE,
031220*    NOT SUMMED.
031300     IF WS-S1-MATCHED AND NOT S1-PRECIP-MISSING
031400         IF NOT S2-PRECIP-MISSING
031500             COMPUTE FD-PRECIP ROUNDED =
031600                 (S1-PRECIP + S2-PRECIP) / 2
031700         ELSE
031800             MOVE S1-PRECIP TO FD-PRECIP
031900         END-IF
032000     ELSE
032100         IF NOT S2-PRECIP-MISSING
032200             MOVE S2-PRECIP TO FD-PRECIP
032300         ELSE
032400             MOVE -999.00 TO FD-PRECIP
032500             ADD 1 TO WS-MISS-PRECIP
032600         END-IF
032700     END-IF.
032800 2700-EXIT.
032900     EXIT.
033000
033100 2800-TMEAN-BACKFILL.
033400     IF FD-TMEAN-MISSING
033500         IF FD-TMAX NOT = -999.00 AND FD-TMIN NOT = -999.00
033600             COMPUTE FD-TMEAN ROUNDED = (FD-TMAX + FD-TMIN) / 2
033700         ELSE
033800             ADD 1 TO WS-MISS-TMEAN
033900         END-IF
034000     END-IF.
034100 2800-EXIT.
034200     EXIT.
034500
034510*    ADDED AT WX-0035 AFTER AN AGRONOMIST GOT BURNED TRUSTING A
034520*    RUN WHERE ONE STATION'S PRECIP FEED HAD BEEN DOWN FOR WEEKS.
034600 8000-MISSING-WARNINGS.
034700     PERFORM 8050-MISSING-ONE-VAR THRU 8050-EXIT
034900         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 7.
035000 8000-EXIT.
035100     EXIT.
035200
035300 8050-MISSING-ONE-VAR.
035400     IF WS-DAY-COUNT > 0
035500         COMPUTE WS-PCT-MISSING ROUNDED =
035600             (WS-MISS-TABLE (WS-SUBSCRIPT) / WS-DAY-COUNT) * 100
035700         IF WS-PCT-MISSING > EL-FUSION-WARN-PCT
035750             MOVE SPACES TO WS-WARNING-TEXT
035800             STRING WS-VARNAME-SLOT (WS-SUBSCRIPT) DELIMITED BY SIZE
035900                 ' MISSING > 25 PERCENT' DELIMITED BY SIZE
036000                 INTO WS-WARNING-TEXT
036100             PERFORM 9000-WRITE-WARNING THRU 9000-EXIT
036200         END-IF
036300     END-IF.
036400 8050-EXIT.
036500     EXIT.
036600
036610*    A SHORTFALL MEANS THE RUN IS MISSING WHOLE DAYS, NOT JUST
036620*    INDIVIDUAL VARIABLES.
036700 8100-DAYCOUNT-WARNING.
036900     IF WS-DAY-COUNT > 0
037000         MOVE WS-FIRST-CCYY TO DC-CCYY
037010         MOVE WS-FIRST-MM TO DC-MM
037020         MOVE WS-FIRST-DD TO DC-DD
037400         PERFORM 8600-DC-CALC-JDN THRU 8600-DC-CALC-JDN-EXIT
037500         MOVE DC-JDN TO DC-JDN-SAVE
037600         MOVE WS-LAST-CCYY TO DC-CCYY
037610         MOVE WS-LAST-MM TO DC-MM
037620         MOVE WS-LAST-DD TO DC-DD
038000         PERFORM 8600-DC-CALC-JDN THRU 8600-DC-CALC-JDN-EXIT
038100         COMPUTE WS-EXPECT-DAYS = DC-JDN-SAVE - DC-JDN + 1
038200         IF WS-EXPECT-DAYS > WS-DAY-COUNT
038210             MOVE SPACES TO WS-WARNING-TEXT
038220             MOVE WS-EXPECT-DAYS TO WS-EXPECT-DAYS-EDIT
038230             MOVE WS-DAY-COUNT TO WS-DAY-COUNT-EDIT
038300             STRING 'EXPECTED ' DELIMITED BY SIZE
038400                 WS-EXPECT-DAYS-EDIT DELIMITED BY SIZE
038500                 ' GOT ' DELIMITED BY SIZE
038600                 WS-DAY-COUNT-EDIT DELIMITED BY SIZE
038700                 INTO WS-WARNING-TEXT
038800             PERFORM 9000-WRITE-WARNING THRU 9000-EXIT
038900         END-IF
039000     END-IF.
039100 8100-EXIT.
039200     EXIT.
039300
039400 9000-WRITE-WARNING.
039500     ADD 1 TO WS-WARN-COUNT.
039600     MOVE WS-WARNING-TEXT TO WL-TEXT.
039700     MOVE WS-WARNING-LINE TO WARN-FD-RECORD.
039800     WRITE WARN-FD-RECORD.
039900 9000-EXIT.
040000     EXIT.
040100
040200     COPY DATEPROC.
040300
040400 FIN-PGM.
040500     STOP RUN.
